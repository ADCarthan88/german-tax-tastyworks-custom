000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM46S.
000300 AUTHOR. M.FERRARI.
000400 INSTALLATION. GERENCIA DE SISTEMAS - BACK OFFICE TITULOS.
000500 DATE-WRITTEN. 11/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CIRCULACION RESTRINGIDA.
000800
000900***************************************************************
001000*    CLASE SINCRONICA 46                                      *
001100*    ====================                                     *
001200*    GENERADOR DE MUESTRA - TRANSACCIONES BROKER              *
001300*    - Escribe un archivo de 4 transacciones fijas en el      *
001400*      layout normalizado (COPY TWTRANS) para poder probar    *
001500*      el validador PROGM50S cuando no hay archivo real.      *
001600*    - Las 4 transacciones son siempre las mismas: un deposito,*
001700*      una compra de AAPL, un interes de credito y una venta   *
001800*      de AAPL.  No se reciben parametros.                    *
001900*    - REGLA R13 DE LA ESPECIFICACION DE CALIDAD DE DATOS:     *
002000*      LOS DATOS DE MUESTRA DEBEN SER DETERMINISTICOS (MISMOS  *
002100*      4 REGISTROS EN CADA CORRIDA) PARA QUE LAS PRUEBAS SOBRE *
002200*      PROGM50S SEAN REPRODUCIBLES.                             *
002300***************************************************************
002400*    HISTORIA DE CAMBIOS                                      *
002500*    -------------------                                      *
002600*    11/03/1989 MFR SOL-0191 ALTA DEL PROGRAMA ORIGINAL.       *   SOL0191
002700*    02/07/1990 MFR SOL-0214 CORRIGE IMPORTE DE LA COMISION    *   SOL0214
002800*                    DE LA VENTA (ESTABA EN CERO).             *
002900*    16/01/1993 RSO SOL-0298 SE ESCRIBE TAMBIEN LA LINEA DE    *   SOL0298
003000*                    CABECERA PARA QUE EL ARCHIVO SEA          *
003100*                    PROCESABLE POR PROGM50S Y PROGM45S.       *
003200*    25/05/1995 RSO SOL-0347 ESTANDARIZA NOMBRE DE ARCHIVO     *   SOL0347
003300*                    DE SALIDA (MUESTRA.DAT).                  *
003400*    04/12/1998 DPA SOL-0456 AJUSTE Y2K - FECHAS DE LA MUESTRA *   SOL0456
003500*                    A 4 DIGITOS DE ANIO.                      *
003600*    17/03/1999 DPA SOL-0456 REVISION FINAL AJUSTE Y2K.        *   SOL0456
003700*    08/10/2002 JPA SOL-0533 AGREGA MARCA VALIDO=Y A TODOS LOS *   SOL0533
003800*                    CAMPOS NUMERICOS DE LA MUESTRA.           *
003900*    20/09/2003 JPA SOL-0547 WS-MU-IMPORTE Y WS-MU-CANTIDAD    *   SOL0547
004000*                    PASAN A COMP-3, SIGUIENDO EL MISMO CAMBIO *
004100*                    HECHO EN TRN-AMOUNT/TRN-QUANTITY DEL COPY *
004200*                    TWTRANS - SE ACHICA WS-MU-BYTES DE 552 A   *
004300*                    512 PORQUE CADA ENTRADA DE LA TABLA BAJA   *
004400*                    DE 138 A 128 BYTES.                        *
004500*    12/06/2009 MFR SOL-0718 SE DOCUMENTA POR QUE EL VOLUMEN    *  SOL0718
004600*                    DE LA MUESTRA ES TAN CHICO (SOLO 4         *
004700*                    TRANSACCIONES) - CONSULTA DE UN ANALISTA   *
004800*                    NUEVO QUE ESPERABA UN ARCHIVO MAS GRANDE.  *
004900***************************************************************
005000
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400
005500*    SPECIAL-NAMES NO USA DECIMAL-POINT IS COMMA - LOS IMPORTES
005600*    DE LA MUESTRA SIGUEN EL FORMATO AMERICANO, IGUAL QUE EL
005700*    RESTO DE LOS PROGRAMAS DE ESTE GRUPO (PROGM45S/PROGM50S).
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400*    ARCHIVO DE SALIDA - LAS 4 TRANSACCIONES DE MUESTRA MAS LA
006500*    LINEA DE CABECERA, TODO EN LAYOUT TWTRANS (200 BYTES).
006600     SELECT SALIDA ASSIGN DDSALID
006700     FILE STATUS IS WS-FS-SALIDA.
006800
006900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  SALIDA
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600*    REGISTRO DE 200 BYTES - SE USA TANTO PARA LA CABECERA
007700*    (WS-HDR-SALIDA) COMO PARA CADA TRANSACCION (WS-REG-
007800*    TWTRANS, VIA COPY TWTRANS).
007900 01  REG-SALIDA              PIC X(200).
008000
008100 WORKING-STORAGE SECTION.
008200*=======================*
008300
008400 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008500
008600*    CODIGO DE FILE STATUS DEL ARCHIVO DE SALIDA.
008700 77  WS-FS-SALIDA             PIC XX      VALUE SPACES.
008800*    NOMBRE LOGICO DEL ARCHIVO, SOLO PARA EL DISPLAY FINAL
008900*    DE CONFIRMACION (9999-FINAL-I).
009000 77  WS-NOMBRE-ARCHIVO        PIC X(12)   VALUE 'MUESTRA.DAT'.
009100
009200*    SUBINDICE DE LA TRANSACCION DE MUESTRA QUE SE ESTA
009300*    ESCRIBIENDO (1 A 4) - VARYING DE 2000-PROCESO-I.
009400 77  WS-IX                   PIC 9(02) COMP VALUE ZEROS.
009500*    CANTIDAD DE TRANSACCIONES REALMENTE ESCRITAS - SE
009600*    INFORMA AL FINAL POR SI ALGUN WRITE FALLO A MITAD DE
009700*    CAMINO (RETURN-CODE 9999 CORTA EL PERFORM DE 2000).
009800 77  WS-ESCRITOS              PIC 9(05)      VALUE ZEROS.
009900
010000*----------- LINEA DE CABECERA A ESCRIBIR ----------------------
010100*    CABECERA DEL FORMATO LEGADO (SOL-0298) - LA MISMA LISTA DE
010200*    ENCABEZADOS QUE PROGM50S ESPERA EN WS-TAB-LEGADO-LIT Y QUE
010300*    PROGM45S COMPARA EN 2400-BUSCAR-LEGADO-I.
010400 01  WS-HDR-SALIDA.
010500     03  FILLER               PIC X(10) VALUE 'Date/Time'.
010600     03  FILLER               PIC X     VALUE ','.
010700     03  FILLER               PIC X(17) VALUE 'Transaction Code'.
010800     03  FILLER               PIC X     VALUE ','.
010900     03  FILLER            PIC X(20) VALUE 'Transaction Subcode'.
011000     03  FILLER               PIC X     VALUE ','.
011100     03  FILLER               PIC X(06) VALUE 'Symbol'.
011200     03  FILLER               PIC X     VALUE ','.
011300     03  FILLER               PIC X(06) VALUE 'Amount'.
011400*    RELLENO HASTA LOS 200 BYTES DEL REGISTRO DE SALIDA - LA
011500*    CABECERA ES TEXTO LIBRE SEPARADO POR COMA, NO EL LAYOUT
011600*    TWTRANS, POR ESO EL FILLER SE CALCULA APARTE.
011700     03  FILLER               PIC X(137) VALUE SPACES.
011800*    VISTA CRUDA DE LA CABECERA, PARA EL MOVE DIRECTO A
011900*    REG-SALIDA EN 1100-ESCRIBIR-CABECERA-I.
012000 01  WS-HDR-SALIDA-RAW REDEFINES WS-HDR-SALIDA.
012100     03  WS-HDR-SALIDA-BYTES  PIC X(200).
012200
012300*----------- TABLA FIJA DE LAS 4 TRANSACCIONES DE MUESTRA ------
012400*    CARGADA POR REDEFINES - NO SE LEE DE NINGUN ARCHIVO.  LAS
012500*    4 TRANSACCIONES SON SIEMPRE LAS MISMAS (REGLA R13) PARA
012600*    QUE LAS PRUEBAS SOBRE PROGM50S SEAN REPRODUCIBLES.
012700 01  WS-TAB-MUESTRA-LIT.
012800*    TRANSACCION 1 - DEPOSITO DE U$S 1.000, SIN SIMBOLO.
012900     03  FILLER.
013000         05  FILLER PIC X(10) VALUE '2023-01-03'.
013100         05  FILLER PIC X(16) VALUE 'Money Movement'.
013200         05  FILLER PIC X(20) VALUE 'Deposit'.
013300         05  FILLER PIC X(10) VALUE SPACES.
013400*    IMPORTE Y CANTIDAD EN COMP-3 DESDE SOL-0547 - VER
013500*    HISTORIA DE CAMBIOS ARRIBA.
013600         05  FILLER PIC S9(9)V99 COMP-3 VALUE 1000.00.
013700         05  FILLER PIC S9(7)V9(4) COMP-3 VALUE 0.
013800         05  FILLER PIC X(60) VALUE
013900             'Client Deposit'.
014000*    TRANSACCION 2 - COMPRA DE 10 AAPL A U$S 150 MAS COMISION.
014100     03  FILLER.
014200         05  FILLER PIC X(10) VALUE '2023-01-05'.
014300         05  FILLER PIC X(16) VALUE 'Trade'.
014400         05  FILLER PIC X(20) VALUE 'Buy to Open'.
014500         05  FILLER PIC X(10) VALUE 'AAPL'.
014600*    MONTO NEGATIVO - SALIDA DE FONDOS (COMPRA DE TITULOS).
014700         05  FILLER PIC S9(9)V99 COMP-3 VALUE -1500.00.
014800         05  FILLER PIC S9(7)V9(4) COMP-3 VALUE 10.
014900         05  FILLER PIC X(60) VALUE
015000             'Bought 10 AAPL @ 150.00, comm 1.00'.
015100*    TRANSACCION 3 - INTERES DE CREDITO DE U$S 0,06, SIN
015200*    SIMBOLO Y SIN CANTIDAD (CANTIDAD EN CERO A PROPOSITO).
015300     03  FILLER.
015400         05  FILLER PIC X(10) VALUE '2023-01-31'.
015500         05  FILLER PIC X(16) VALUE 'Money Movement'.
015600         05  FILLER PIC X(20) VALUE 'Credit Interest'.
015700         05  FILLER PIC X(10) VALUE SPACES.
015800         05  FILLER PIC S9(9)V99 COMP-3 VALUE 0.06.
015900         05  FILLER PIC S9(7)V9(4) COMP-3 VALUE 0.
016000         05  FILLER PIC X(60) VALUE
016100             'Credit Interest'.
016200*    TRANSACCION 4 - VENTA DE 10 AAPL A U$S 155 MENOS COMISION.
016300     03  FILLER.
016400         05  FILLER PIC X(10) VALUE '2023-02-08'.
016500         05  FILLER PIC X(16) VALUE 'Trade'.
016600         05  FILLER PIC X(20) VALUE 'Sell to Close'.
016700         05  FILLER PIC X(10) VALUE 'AAPL'.
016800*    MONTO POSITIVO - INGRESO DE FONDOS (VENTA DE TITULOS).
016900         05  FILLER PIC S9(9)V99 COMP-3 VALUE 1550.00.
017000         05  FILLER PIC S9(7)V9(4) COMP-3 VALUE 10.
017100         05  FILLER PIC X(60) VALUE
017200             'Sold 10 AAPL @ 155.00, comm 1.00'.
017300
017400*    VISTA CRUDA DE LA TABLA ANTERIOR - SOLO EXISTE PARA QUE
017500*    QUEDE CONSTANCIA DEL LARGO TOTAL EN BYTES DE LAS 4
017600*    ENTRADAS (4 X 128 = 512, DESDE QUE IMPORTE/CANTIDAD SON
017700*    COMP-3 - SOL-0547.  ANTES ERAN 4 X 138 = 552).  NO SE
017800*    USA EN NINGUN MOVE NI COMPARACION DEL PROGRAMA.
017900 01  WS-TAB-MUESTRA-RAW REDEFINES WS-TAB-MUESTRA-LIT.
018000     03  WS-MU-BYTES               PIC X(512).
018100
018200*    VISTA INDEXADA DE LA TABLA DE MUESTRA - ES LA QUE USA
018300*    2000-PROCESO-I PARA ARMAR CADA REGISTRO DE SALIDA.
018400 01  WS-TAB-MUESTRA REDEFINES WS-TAB-MUESTRA-LIT.
018500     03  WS-MU-ENTRY OCCURS 4 TIMES.
018600*    FECHA DE LA TRANSACCION (VA A TRN-DATE).
018700         05  WS-MU-FECHA       PIC X(10).
018800*    CODIGO DE TRANSACCION (VA A TRN-CODE).
018900         05  WS-MU-CODIGO      PIC X(16).
019000*    SUBCODIGO DE TRANSACCION (VA A TRN-SUBCODE).
019100         05  WS-MU-SUBCODIGO   PIC X(20).
019200*    SIMBOLO DEL INSTRUMENTO, EN BLANCO SI NO APLICA (VA A
019300*    TRN-SYMBOL).
019400         05  WS-MU-SIMBOLO     PIC X(10).
019500*    IMPORTE CON SIGNO, COMP-3 (VA A TRN-AMOUNT) - SOL-0547.
019600         05  WS-MU-IMPORTE     PIC S9(9)V99 COMP-3.
019700*    CANTIDAD CON SIGNO, COMP-3 (VA A TRN-QUANTITY) - SOL-0547.
019800         05  WS-MU-CANTIDAD    PIC S9(7)V9(4) COMP-3.
019900*    DESCRIPCION LIBRE DE LA TRANSACCION (VA A TRN-DESCRIPTION).
020000         05  WS-MU-DESCRIP     PIC X(60).
020100
020200*////////////////////////////////////////////////////////////////
020300*     COPY TWTRANS.
020400     COPY TWTRANS.
020500*////////////////////////////////////////////////////////////////
020600
020700 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
020800
020900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021000 PROCEDURE DIVISION.
021100
021200*    SECUENCIA PRINCIPAL - ABRE EL ARCHIVO, ESCRIBE LA CABECERA,
021300*    ESCRIBE LAS 4 TRANSACCIONES DE MUESTRA (REGLA R13) Y
021400*    CIERRA.  NO LEE NADA - TODOS LOS DATOS SON LITERALES.
021500 MAIN-PROGRAM-I.
021600
021700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
021800     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
021900                            VARYING WS-IX FROM 1 BY 1
022000                            UNTIL WS-IX > 4.
022100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
022200
022300 MAIN-PROGRAM-F. GOBACK.
022400
022500*-------------------------------------------------------------
022600*    1000-INICIO-I - ABRE EL ARCHIVO DE SALIDA Y ESCRIBE LA
022700*    LINEA DE CABECERA (FORMATO LEGADO - SOL-0298).
022800*-------------------------------------------------------------
022900 1000-INICIO-I.
023000
023100*    CONTADOR DE TRANSACCIONES ESCRITAS EN CERO AL INICIO DE
023200*    CADA CORRIDA.
023300     MOVE ZEROS TO WS-ESCRITOS.
023400
023500*    SI EL OPEN FALLA, NO TIENE SENTIDO INTENTAR ESCRIBIR LA
023600*    CABECERA NI LAS TRANSACCIONES - SE DEJA RETURN-CODE 9999
023700*    Y 2000-PROCESO-I SE SALTA TODO (VER SU IF RETURN-CODE).
023800     OPEN OUTPUT SALIDA.
023900     IF WS-FS-SALIDA IS NOT EQUAL '00'
024000        DISPLAY '* ERROR EN OPEN SALIDA = ' WS-FS-SALIDA
024100        MOVE 9999 TO RETURN-CODE
024200     ELSE
024300        PERFORM 1100-ESCRIBIR-CABECERA-I
024400           THRU 1100-ESCRIBIR-CABECERA-F
024500     END-IF.
024600
024700 1000-INICIO-F. EXIT.
024800
024900*-------------------------------------------------------------
025000*    1100-ESCRIBIR-CABECERA-I - ESCRIBE LA LINEA DE CABECERA
025100*    DEL FORMATO LEGADO COMO PRIMER REGISTRO DEL ARCHIVO.
025200*-------------------------------------------------------------
025300 1100-ESCRIBIR-CABECERA-I.
025400
025500*    LA CABECERA SE MUEVE TAL CUAL (BYTE A BYTE) A REG-SALIDA -
025600*    YA VIENE ARMADA CON SU PROPIO FILLER DE RELLENO HASTA LOS
025700*    200 BYTES (WS-HDR-SALIDA).
025800     MOVE WS-HDR-SALIDA TO REG-SALIDA.
025900     WRITE REG-SALIDA.
026000     IF WS-FS-SALIDA IS NOT EQUAL '00'
026100        DISPLAY '* ERROR EN WRITE CABECERA = ' WS-FS-SALIDA
026200        MOVE 9999 TO RETURN-CODE
026300     END-IF.
026400
026500 1100-ESCRIBIR-CABECERA-F. EXIT.
026600
026700*-------------------------------------------------------------
026800*    2000-PROCESO-I - ARMA Y ESCRIBE UNA DE LAS 4 TRANSAC-
026900*    CIONES FIJAS DE LA TABLA WS-TAB-MUESTRA (REGLA R13).
027000*-------------------------------------------------------------
027100 2000-PROCESO-I.
027200
027300*    SI YA HUBO UN ERROR (OPEN O WRITE DE CABECERA, O UN WRITE
027400*    ANTERIOR DE ESTE MISMO PARRAFO), NO SE INTENTA ESCRIBIR
027500*    NADA MAS - EL PERFORM VARYING DE MAIN-PROGRAM-I SIGUE
027600*    CONTANDO HASTA 4 IGUAL, PERO SIN HACER NADA UTIL.
027700     IF RETURN-CODE EQUAL ZEROS
027800*    CADA CAMPO DE LA ENTRADA WS-IX DE LA TABLA DE MUESTRA SE
027900*    COPIA A SU CAMPO CORRESPONDIENTE DEL LAYOUT TWTRANS -
028000*    ESTA ES LA UNICA TRADUCCION "TABLA DE LITERALES" A
028100*    "REGISTRO NORMALIZADO" DE TODO EL PROGRAMA.
028200        MOVE WS-MU-FECHA(WS-IX)     TO TRN-DATE
028300        MOVE '00:00:00'             TO TRN-TIME
028400        MOVE WS-MU-CODIGO(WS-IX)    TO TRN-CODE
028500        MOVE WS-MU-SUBCODIGO(WS-IX) TO TRN-SUBCODE
028600        MOVE WS-MU-SIMBOLO(WS-IX)   TO TRN-SYMBOL
028700*    IMPORTE Y CANTIDAD SE COPIAN DIRECTO ENTRE DOS CAMPOS
028800*    COMP-3 (WS-MU-IMPORTE/TRN-AMOUNT Y WS-MU-CANTIDAD/
028900*    TRN-QUANTITY) - EL MOVE NO NECESITA CONVERSION DE USAGE
029000*    PORQUE AMBOS LADOS SON EMPACADOS DESDE SOL-0547.
029100        MOVE WS-MU-IMPORTE(WS-IX)   TO TRN-AMOUNT
029200        MOVE 'Y'                    TO TRN-AMOUNT-VALID
029300        MOVE WS-MU-CANTIDAD(WS-IX)  TO TRN-QUANTITY
029400        MOVE 'Y'                    TO TRN-QUANTITY-VALID
029500        MOVE WS-MU-DESCRIP(WS-IX)   TO TRN-DESCRIPTION
029600*    EL REGISTRO COMPLETO (WS-REG-TWTRANS, 200 BYTES) SE
029700*    MUEVE TAL CUAL A REG-SALIDA Y SE ESCRIBE.
029800        MOVE WS-REG-TWTRANS         TO REG-SALIDA
029900        WRITE REG-SALIDA
030000        IF WS-FS-SALIDA IS NOT EQUAL '00'
030100           DISPLAY '* ERROR EN WRITE MUESTRA = ' WS-FS-SALIDA
030200           MOVE 9999 TO RETURN-CODE
030300        ELSE
030400           ADD 1 TO WS-ESCRITOS
030500        END-IF
030600     END-IF.
030700
030800 2000-PROCESO-F. EXIT.
030900
031000*-------------------------------------------------------------
031100*    9999-FINAL-I - CIERRA EL ARCHIVO E INFORMA CUANTAS
031200*    TRANSACCIONES SE ESCRIBIERON REALMENTE.
031300*-------------------------------------------------------------
031400 9999-FINAL-I.
031500
031600     CLOSE SALIDA.
031700*    SE INFORMAN AMBOS DATOS POR DISPLAY PARA EL JOB LOG - SI
031800*    WS-ESCRITOS QUEDA EN MENOS DE 4, ALGO FALLO A MITAD DE
031900*    CAMINO (VER 2000-PROCESO-I).
032000     DISPLAY 'ARCHIVO DE MUESTRA CREADO: ' WS-NOMBRE-ARCHIVO.
032100     DISPLAY 'TRANSACCIONES ESCRITAS: ' WS-ESCRITOS.
032200
032300 9999-FINAL-F. EXIT.
032400
032500*===============================================================
032600*    NOTAS DE MANTENIMIENTO - PROGM46S                         *
032700*    ===================================                       *
032800*    APENDICE DE COMENTARIOS SIN CODIGO EJECUTABLE, EN EL       *
032900*    MISMO ESPIRITU QUE EL DE PROGM50S (SOL-0701/SOL-0760).     *
033000*===============================================================
033100*
033200*    1. POR QUE LA MUESTRA TIENE SOLO 4 TRANSACCIONES
033300*       -----------------------------------------------
033400*       NO HACE FALTA MAS PARA EJERCITAR TODAS LAS REGLAS DE
033500*       CALIDAD DE DATOS DE PROGM50S DE UNA SOLA CORRIDA: UN
033600*       MOVIMIENTO DE DINERO SIN SIMBOLO (DEPOSITO), UNA COMPRA
033700*       Y UNA VENTA CON SIMBOLO Y CANTIDAD (AAPL), Y UN INTERES
033800*       DE CREDITO CON MONTO CHICO Y CANTIDAD EN CERO.  SI
033900*       ALGUN DIA SE NECESITA UNA MUESTRA MAS GRANDE PARA
034000*       PROBAR LOS LIMITES DE TABLA DE PROGM50S (60 SIMBOLOS,
034100*       20 TIPOS, ETC.), CONVIENE UN PROGRAMA NUEVO Y NO
034200*       AGRANDAR ESTA TABLA FIJA (SOL-0718).
034300*
034400*    2. POR QUE NO HAY VALIDACION EN ESTE PROGRAMA
034500*       ---------------------------------------------
034600*       LOS DATOS SON LITERALES, CARGADOS POR REDEFINES - NO
034700*       HAY NADA QUE VALIDAR PORQUE NO SE LEE NINGUN ARCHIVO
034800*       EXTERNO.  LA VALIDACION DE CALIDAD DE DATOS (R1-R11) ES
034900*       RESPONSABILIDAD EXCLUSIVA DE PROGM50S, QUE SI PUEDE
035000*       CORRER DESPUES SOBRE EL ARCHIVO QUE ESCRIBE ESTE
035100*       PROGRAMA PARA VERIFICAR QUE NO DE NINGUN AVISO (LAS 4
035200*       TRANSACCIONES DE MUESTRA FUERON ELEGIDAS PARA QUE
035300*       PASEN LIMPIAS, SALVO POR EL INTERES DE CREDITO QUE
035400*       TIENE UN MONTO MUY CHICO A PROPOSITO).
035500*
035600*    3. SOBRE EL CAMBIO DE USAGE DE SOL-0547
035700*       -------------------------------------
035800*       WS-MU-IMPORTE Y WS-MU-CANTIDAD PASARON A COMP-3 PARA
035900*       SEGUIR EL MISMO ESTANDAR QUE TRN-AMOUNT/TRN-QUANTITY EN
036000*       EL COPY TWTRANS (VER HISTORIA DE CAMBIOS DE ESE COPY).
036100*       COMO ESTE PROGRAMA MUEVE WS-MU-IMPORTE DIRECTO A
036200*       TRN-AMOUNT (MISMO USAGE DE LOS DOS LADOS), EL CAMBIO NO
036300*       REQUIRIO TOCAR NINGUNA LOGICA, SOLO EL PIC DE LA TABLA
036400*       DE LITERALES Y EL LARGO DE WS-MU-BYTES (DE 552 A 512
036500*       BYTES, PORQUE CADA UNA DE LAS 4 ENTRADAS BAJO DE 138 A
036600*       128 BYTES AL EMPACAR LOS DOS CAMPOS NUMERICOS).
036700*
