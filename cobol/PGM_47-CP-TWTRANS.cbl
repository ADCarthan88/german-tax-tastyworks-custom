000100*    TWTRANS
000200**************************************************************
000300*    LAYOUT REGISTRO TRANSACCION BROKER (TASTYWORKS)         *
000400*    NORMALIZADO DESDE EL CSV DE ORIGEN - LARGO 200 BYTES    *
000500*    USADO POR PROGM50S (VALIDADOR) Y PROGM46S (MUESTRA)     *
000600*    ESTE LAYOUT NO ES EL CSV CRUDO DEL BROKER - LO ESCRIBE  *
000700*    EL PROCESO DE NORMALIZACION (FUERA DEL ALCANCE DE ESTE  *
000800*    GRUPO DE PROGRAMAS) Y LO LEEN TAL CUAL PROGM50S Y       *
000900*    PROGM46S, AMBOS POR MEDIO DE ESTE COPY.                 *
001000**************************************************************
001100*    HISTORIA DE CAMBIOS
001200*    -------------------
001300*    14/07/1986 RSO SOL-0098 ALTA DEL LAYOUT ORIGINAL          *   SOL0098
001400*    17/01/1990 JPA SOL-0185 AGREGADO TRN-AMOUNT-VALID/        *   SOL0185
001500*                 TRN-QUANTITY-VALID PARA MARCAR CAMPOS      *
001600*                 NO NUMERICOS DEL CSV                      *
001700*    14/06/2001 MFR SOL-0521 AMPLIA FILLER FINAL A 52 BYTES   *    SOL0521
001800*                 PARA DEJAR MARGEN DE CRECIMIENTO           *
001900*    20/09/2003 JPA SOL-0547 TRN-AMOUNT Y TRN-QUANTITY PASAN  *    SOL0547
002000*                 A COMP-3 PARA ALINEAR ESTE LAYOUT CON EL    *
002100*                 ESTANDAR DE CAMPOS NUMERICOS CON SIGNO DEL  *
002200*                 AREA (VER TAMBIEN NOV-CLI-IMP EN EL LAYOUT  *
002300*                 DE CLIENTES).  SE AMPLIA EL FILLER FINAL A  *
002400*                 62 BYTES PARA MANTENER EL LARGO TOTAL DE    *
002500*                 200 BYTES DEL REGISTRO.                    *
002600**************************************************************
002700 01  WS-REG-TWTRANS.
002800*    FECHA DE LA TRANSACCION, FORMATO AAAA-MM-DD TAL CUAL SALE
002900*    DEL NORMALIZADOR - NO SE RECIBE EN NINGUN OTRO FORMATO.
003000     03  TRN-DATE            PIC X(10)    VALUE SPACES.
003100*    HORA DE LA TRANSACCION, FORMATO HH:MM:SS.
003200     03  TRN-TIME            PIC X(08)    VALUE SPACES.
003300*    TIPO DE TRANSACCION (COLUMNA "TRANSACTION CODE" DEL CSV
003400*    LEGADO) - EJ. 'TRADE', 'MONEY MOVEMENT', 'RECEIVE DELIVER'.
003500     03  TRN-CODE            PIC X(16)    VALUE SPACES.
003600*    SUBTIPO DE TRANSACCION (COLUMNA "TRANSACTION SUBCODE") -
003700*    EJ. 'BUY TO OPEN', 'SELL TO CLOSE', 'DEPOSIT'.
003800     03  TRN-SUBCODE         PIC X(20)    VALUE SPACES.
003900*    SIMBOLO DEL INSTRUMENTO (ACCION, OPCION O CRIPTO). EN
004000*    BLANCO PARA MOVIMIENTOS DE DINERO SIN INSTRUMENTO.
004100     03  TRN-SYMBOL          PIC X(10)    VALUE SPACES.
004200*    IMPORTE DE LA TRANSACCION, CON SIGNO (NEGATIVO = SALIDA
004300*    DE FONDOS).  COMP-3 POR SOL-0547 - VER HISTORIA ARRIBA.
004400     03  TRN-AMOUNT          PIC S9(9)V99 COMP-3 VALUE ZEROS.
004500*    'Y' SI TRN-AMOUNT VINO NUMERICO EN EL CSV DE ORIGEN, 'N'
004600*    SI EL NORMALIZADOR NO PUDO CONVERTIRLO (CAMPO VACIO O
004700*    CON TEXTO) - USADO POR LA REGLA R2 DEL VALIDADOR.
004800     03  TRN-AMOUNT-VALID    PIC X(01)    VALUE 'N'.
004900*    CANTIDAD DE TITULOS/CRIPTO DE LA TRANSACCION, CON SIGNO.
005000*    EN CERO PARA TRANSACCIONES SIN CANTIDAD (EJ. INTERESES).
005100*    COMP-3 POR SOL-0547 - VER HISTORIA ARRIBA.
005200     03  TRN-QUANTITY        PIC S9(7)V9(4) COMP-3 VALUE ZEROS.
005300*    'Y'/'N' IGUAL CRITERIO QUE TRN-AMOUNT-VALID, PERO PARA
005400*    TRN-QUANTITY.
005500     03  TRN-QUANTITY-VALID  PIC X(01)    VALUE 'N'.
005600*    DESCRIPCION LIBRE DE LA TRANSACCION TAL CUAL LA INFORMA
005700*    EL BROKER (EJ. 'BOUGHT 10 AAPL @ 150.00, COMM 1.00').
005800     03  TRN-DESCRIPTION     PIC X(60)    VALUE SPACES.
005900*    RELLENO HASTA COMPLETAR LOS 200 BYTES DEL REGISTRO -
006000*    MARGEN DE CRECIMIENTO FUTURO (SOL-0521/SOL-0547).
006100     03  FILLER              PIC X(62)    VALUE SPACES.
