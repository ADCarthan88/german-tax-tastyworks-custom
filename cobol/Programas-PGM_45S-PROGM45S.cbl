000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM45S.
000300 AUTHOR. R.SOSA.
000400 INSTALLATION. GERENCIA DE SISTEMAS - BACK OFFICE TITULOS.
000500 DATE-WRITTEN. 04/18/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CIRCULACION RESTRINGIDA.
000800
000900***************************************************************
001000*    CLASE SINCRONICA 45                                      *
001100*    ====================                                     *
001200*    VALIDACION DE CABECERA - ARCHIVO TRANSACCIONES BROKER   *
001300*    - Abre el archivo de transacciones del broker.           *
001400*    - Lee unicamente el primer registro (cabecera).          *
001500*    - Determina si la cabecera corresponde al formato        *
001600*      NUEVO o al formato LEGADO del broker, o si ninguno     *
001700*      de los dos es reconocido.                              *
001800*    - Informa el resultado y corta con el RETURN-CODE         *
001900*      correspondiente. No lee ni procesa transacciones.      *
002000*    - ESTE PROGRAMA ES UN PRE-CHEQUEO LIVIANO: SOLO MIRA LA   *
002100*      PRIMERA LINEA DEL ARCHIVO.  LA VALIDACION COMPLETA DE   *
002200*      CADA TRANSACCION (REGLAS R1-R11) LA HACE PROGM50S.      *
002300***************************************************************
002400*    HISTORIA DE CAMBIOS
002500*    -------------------
002600*    18/04/1988 RSO SOL-0140 ALTA DEL PROGRAMA ORIGINAL.           SOL0140
002700*    09/11/1989 RSO SOL-0188 SE AGREGA EL CASO CABECERA            SOL0188
002800*                    LEGADO (ANTES SOLO RECONOCIA NUEVO).
002900*    22/06/1991 MFR SOL-0261 CORRIGE PRECEDENCIA: EL FORMATO       SOL0261
003000*                    NUEVO SE PRUEBA ANTES QUE EL LEGADO.
003100*    14/02/1994 JPA SOL-0339 AGREGA CODIGO DE RETORNO 0004         SOL0339
003200*                    PARA CABECERA NO RECONOCIDA.
003300*    30/08/1996 MFR SOL-0402 ESTANDARIZA MENSAJES DE ERROR         SOL0402
003400*                    DE APERTURA SEGUN EL NUEVO MANUAL.
003500*    11/12/1998 DPA SOL-0455 AJUSTE Y2K - FORMATO DE FECHA DE      SOL0455
003600*                    PROCESO A 4 DIGITOS DE ANIO (ACCEPT).
003700*    23/03/1999 DPA SOL-0455 REVISION FINAL AJUSTE Y2K.            SOL0455
003800*    19/09/2001 MFR SOL-0512 SE AMPLIA LA TABLA DE TOKENS DE       SOL0512
003900*                    CABECERA DE 12 A 20 POSICIONES.
004000*    07/05/2004 JPA SOL-0588 SE ACLARA MENSAJE DE CABECERA         SOL0588
004100*                    NO RECONOCIDA PARA INCLUIR LO LEIDO.
004200*    14/11/2006 RSO SOL-0649 SE DOCUMENTA LA PRECEDENCIA NUEVO     SOL0649
004300*                    ANTES DE LEGADO EN EL BANNER DE CADA
004400*                    PARRAFO DE BUSQUEDA (CONSULTA FRECUENTE
004500*                    DE LOS NUEVOS EN EL EQUIPO).
004600*    03/08/2009 MFR SOL-0702 SE ACLARA POR QUE LA COMPARACION      SOL0702
004700*                    ES EXACTA (SIN TRIM) Y POR QUE NO SE
004800*                    ACEPTAN ENCABEZADOS PARCIALES.
004900*    21/02/2012 JPA SOL-0759 SE AGREGA NOTA SOBRE LA RELACION      SOL0759
005000*                    DE ESTE PROGRAMA CON PROGM50S Y PROGM46S
005100*                    EN EL APENDICE DE MANTENIMIENTO.
005200***************************************************************
005300
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700
005800*    SPECIAL-NAMES NO USA DECIMAL-POINT IS COMMA - CONSISTENTE
005900*    CON EL RESTO DEL GRUPO (PROGM46S/PROGM50S).
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600*    ARCHIVO DE ENTRADA - SOLO SE LEE EL PRIMER REGISTRO.
006700     SELECT ENTRADA ASSIGN DDENTRA
006800     FILE STATUS IS WS-FS-ENTRADA.
006900
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  ENTRADA
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700*    REGISTRO DE 200 BYTES, LAYOUT TWTRANS - PERO ESTE
007800*    PROGRAMA NO USA EL COPY PORQUE SOLO LE INTERESA EL TEXTO
007900*    CRUDO DE LA PRIMERA LINEA, NO LOS CAMPOS NORMALIZADOS.
008000 01  REG-ENTRADA            PIC X(200).
008100
008200 WORKING-STORAGE SECTION.
008300*=======================*
008400
008500 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008600
008700*----------- ARCHIVOS ------------------------------------------
008800*    CODIGO DE FILE STATUS DEL ARCHIVO DE ENTRADA.
008900 77  WS-FS-ENTRADA           PIC XX       VALUE SPACES.
009000
009100*    INDICADOR DE FIN DE LECTURA - SE PRENDE CUANDO EL READ DE
009200*    LA CABECERA DEVUELVE '10' (ARCHIVO VACIO) O CUALQUIER
009300*    OTRO STATUS DISTINTO DE '00'.
009400 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
009500     88  WS-FIN-LECTURA                   VALUE 'Y'.
009600     88  WS-NO-FIN-LECTURA                VALUE 'N'.
009700
009800*    INDICADOR DE ERROR FATAL - SE PRENDE SI EL OPEN FALLA
009900*    (WS-FS-ENTRADA DISTINTO DE '00'), CORTANDO EL PROCESO
010000*    ANTES DE INTENTAR LEER NADA.
010100 77  WS-STATUS-ERROR         PIC X        VALUE 'N'.
010200     88  WS-HAY-ERROR-FATAL               VALUE 'Y'.
010300     88  WS-NO-HAY-ERROR-FATAL            VALUE 'N'.
010400
010500*----------- LINEA DE CABECERA -----------------------------
010600*    CONTENIDO CRUDO DE LA PRIMERA LINEA DEL ARCHIVO, TAL
010700*    CUAL SE LEYO - SE USA PARA EL DISPLAY DE DIAGNOSTICO SI
010800*    LA CABECERA NO SE RECONOCE (SOL-0588).
010900 01  WS-HDR-LINE             PIC X(200)   VALUE SPACES.
011000
011100*----------- TABLA DE TOKENS DE LA CABECERA (SCRATCH) -------
011200*    LA CABECERA SE PARTE POR COMAS EN HASTA 20 TOKENS DE 24
011300*    POSICIONES CADA UNO (AMPLIADO DE 12 A 20 POR SOL-0512,
011400*    CUANDO EL BROKER EMPEZO A MANDAR CABECERAS MAS LARGAS).
011500 01  WS-HDR-TOKENS.
011600     03  WS-HDR-TOK OCCURS 20 TIMES       PIC X(24).
011700*    VISTA CRUDA DE LA TABLA DE TOKENS - SE USA PARA LIMPIARLA
011800*    CON UN SOLO MOVE SPACES ANTES DE CADA UNSTRING (2200-
011900*    PARTIR-CABECERA-I), EN VEZ DE 20 MOVES INDIVIDUALES.
012000 01  WS-HDR-TOKENS-R REDEFINES WS-HDR-TOKENS.
012100     03  WS-HDR-RAW                       PIC X(480).
012200
012300*    CANTIDAD DE TOKENS REALMENTE PARTIDOS POR EL UNSTRING
012400*    (TALLYING IN) - LOS PARRAFOS DE BUSQUEDA NO RECORREN MAS
012500*    ALLA DE ESTE VALOR.
012600 77  WS-HDR-CNT              PIC 9(02) COMP VALUE ZEROS.
012700*    SUBINDICE DEL TOKEN DE LA CABECERA QUE SE ESTA COMPARANDO.
012800 77  WS-IX                  PIC 9(02) COMP VALUE ZEROS.
012900*    SUBINDICE DE LA POSICION DE LA LISTA DE ENCABEZADOS
013000*    (NUEVO O LEGADO) QUE SE ESTA COMPARANDO.
013100 77  WS-IY                  PIC 9(02) COMP VALUE ZEROS.
013200*    PUNTERO AUXILIAR - RESERVADO PARA UN FUTURO UNSTRING CON
013300*    POINTER SI ALGUN DIA SE NECESITA PARTIR LA CABECERA EN
013400*    MAS DE UNA PASADA (NO SE USA EN LA VERSION ACTUAL).
013500 77  WS-PUNTERO             PIC 9(04) COMP VALUE ZEROS.
013600
013700*----------- LISTA DE ENCABEZADOS FORMATO NUEVO --------------
013800*    CARGADA POR REDEFINES, TECNICA DEL MANUAL DE ESTILO 1986.
013900*    EL FORMATO NUEVO TIENE PRECEDENCIA SOBRE EL LEGADO DESDE
014000*    SOL-0261 - SE PRUEBA PRIMERO EN 2000-PROCESO-I.
014100 01  WS-TAB-NUEVA-LIT.
014200*    COLUMNA 1 DE LA CABECERA NUEVA.
014300     03  FILLER              PIC X(24) VALUE 'Date'.
014400*    COLUMNA 2.
014500     03  FILLER              PIC X(24) VALUE 'Type'.
014600*    COLUMNA 3.
014700     03  FILLER              PIC X(24) VALUE 'Sub Type'.
014800*    COLUMNA 4.
014900     03  FILLER              PIC X(24) VALUE 'Action'.
015000*    COLUMNA 5 - ULTIMA DEL FORMATO NUEVO.
015100     03  FILLER              PIC X(24) VALUE 'Symbol'.
015200 01  WS-TAB-NUEVA REDEFINES WS-TAB-NUEVA-LIT.
015300     03  WS-TN-ITEM OCCURS 5 TIMES        PIC X(24).
015400
015500*----------- LISTA DE ENCABEZADOS FORMATO LEGADO --------------
015600*    EL FORMATO LEGADO SOLO SE PRUEBA SI EL NUEVO NO COINCIDIO
015700*    (2400-BUSCAR-LEGADO-I) - ES EL MISMO FORMATO QUE ESCRIBE
015800*    PROGM46S EN SU LINEA DE CABECERA DE MUESTRA.
015900 01  WS-TAB-LEGADO-LIT.
016000*    COLUMNA 1 DE LA CABECERA LEGADA.
016100     03  FILLER              PIC X(24) VALUE 'Date/Time'.
016200*    COLUMNA 2.
016300     03  FILLER              PIC X(24) VALUE 'Transaction Code'.
016400*    COLUMNA 3 - ULTIMA DEL FORMATO LEGADO.
016500     03  FILLER           PIC X(24) VALUE 'Transaction Subcode'.
016600 01  WS-TAB-LEGADO REDEFINES WS-TAB-LEGADO-LIT.
016700     03  WS-TL-ITEM OCCURS 3 TIMES        PIC X(24).
016800
016900*    INDICADOR DE RESULTADO - PRENDIDO POR 2300-BUSCAR-NUEVO-I
017000*    SI ALGUN TOKEN COINCIDIO CON ALGUNA POSICION DE LA LISTA
017100*    NUEVA.
017200 77  WS-ENCONTRO-NUEVO       PIC X        VALUE 'N'.
017300     88  WS-ES-NUEVO                      VALUE 'Y'.
017400*    INDICADOR DE RESULTADO - PRENDIDO POR 2400-BUSCAR-LEGADO-I
017500*    SI ALGUN TOKEN COINCIDIO CON ALGUNA POSICION DE LA LISTA
017600*    LEGADA.
017700 77  WS-ENCONTRO-LEGADO      PIC X        VALUE 'N'.
017800     88  WS-ES-LEGADO                     VALUE 'Y'.
017900
018000 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
018100
018200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018300 PROCEDURE DIVISION.
018400
018500*    SECUENCIA PRINCIPAL - ABRE EL ARCHIVO, LEE SOLO LA
018600*    CABECERA, DETECTA SU FORMATO Y CIERRA.  NO LEE NINGUNA
018700*    TRANSACCION - ESO QUEDA PARA PROGM50S.
018800 MAIN-PROGRAM-I.
018900
019000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
019100
019200     IF WS-NO-HAY-ERROR-FATAL
019300        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
019400     END-IF.
019500
019600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
019700
019800 MAIN-PROGRAM-F. GOBACK.
019900
020000*-------------------------------------------------------------
020100*    1000-INICIO-I - ABRE EL ARCHIVO DE ENTRADA.  UN STATUS
020200*    '35' (ARCHIVO NO EXISTE) O CUALQUIER OTRO DISTINTO DE
020300*    '00' ES UN ERROR FATAL - VER REGLA R12.
020400*-------------------------------------------------------------
020500 1000-INICIO-I.
020600
020700     SET WS-NO-FIN-LECTURA     TO TRUE.
020800     SET WS-NO-HAY-ERROR-FATAL TO TRUE.
020900     MOVE SPACES TO WS-HDR-RAW.
021000
021100*    SI EL OPEN FALLA, SE DEJA EL RETURN-CODE 0004 (CABECERA
021200*    NO DISPONIBLE) Y SE PRENDE EL INDICADOR DE ERROR FATAL
021300*    PARA QUE MAIN-PROGRAM-I NO INTENTE LEER NADA.
021400     OPEN INPUT ENTRADA.
021500     IF WS-FS-ENTRADA IS NOT EQUAL '00'
021600        DISPLAY '* ERROR EN OPEN ENTRADA = ' WS-FS-ENTRADA
021700        MOVE 0004 TO RETURN-CODE
021800        SET WS-HAY-ERROR-FATAL TO TRUE
021900     END-IF.
022000
022100 1000-INICIO-F. EXIT.
022200* FIN DE 1000-INICIO - VER HISTORIA DE CAMBIOS AL PRINCIPIO.
022300
022400*-------------------------------------------------------------
022500*    2000-PROCESO-I - LEE LA CABECERA Y APLICA LA REGLA R12
022600*    (IGUAL A R1 DEL VALIDADOR PERO CON LISTA MAS CORTA).
022700*    EL FORMATO NUEVO SE PRUEBA ANTES QUE EL LEGADO DESDE
022800*    SOL-0261 - SI NINGUNO COINCIDE, RETURN-CODE 0008.
022900*-------------------------------------------------------------
023000 2000-PROCESO-I.
023100
023200     PERFORM 2100-LEER-CABECERA-I THRU 2100-LEER-CABECERA-F.
023300
023400     IF WS-NO-FIN-LECTURA
023500        PERFORM 2200-PARTIR-CABECERA-I
023600           THRU 2200-PARTIR-CABECERA-F
023700        PERFORM 2300-BUSCAR-NUEVO-I
023800           THRU 2300-BUSCAR-NUEVO-F
023900        IF WS-ES-NUEVO
024000           DISPLAY 'FORMATO DETECTADO: NUEVO'
024100        ELSE
024200           PERFORM 2400-BUSCAR-LEGADO-I
024300              THRU 2400-BUSCAR-LEGADO-F
024400           IF WS-ES-LEGADO
024500              DISPLAY 'FORMATO DETECTADO: LEGADO'
024600           ELSE
024700              DISPLAY 'FORMATO INVALIDO - CABECERA LEIDA: '
024800              DISPLAY WS-HDR-LINE(1:72)
024900              MOVE 0008 TO RETURN-CODE
025000           END-IF
025100        END-IF
025200     END-IF.
025300
025400 2000-PROCESO-F. EXIT.
025500* FIN DE 2000-PROCESO - VER HISTORIA DE CAMBIOS AL PRINCIPIO.
025600
025700*-------------------------------------------------------------
025800*    2100-LEER-CABECERA-I - LEE EL PRIMER (Y UNICO) REGISTRO
025900*    DEL ARCHIVO.  STATUS '10' SIGNIFICA ARCHIVO VACIO - NO
026000*    ES UN ERROR DE E/S, PERO TAMPOCO HAY CABECERA PARA
026100*    ANALIZAR, ASI QUE SE TRATA COMO FIN DE LECTURA.
026200*-------------------------------------------------------------
026300 2100-LEER-CABECERA-I.
026400
026500     READ ENTRADA INTO WS-HDR-LINE.
026600     EVALUATE WS-FS-ENTRADA
026700        WHEN '00'
026800           CONTINUE
026900        WHEN '10'
027000           DISPLAY '* ARCHIVO ENTRADA VACIO - SIN CABECERA'
027100           MOVE 0008 TO RETURN-CODE
027200           SET WS-FIN-LECTURA TO TRUE
027300        WHEN OTHER
027400           DISPLAY '* ERROR EN LECTURA ENTRADA = ' WS-FS-ENTRADA
027500           MOVE 0004 TO RETURN-CODE
027600           SET WS-FIN-LECTURA TO TRUE
027700     END-EVALUATE.
027800
027900 2100-LEER-CABECERA-F. EXIT.
028000* FIN DE 2100-LEER-CABECERA.
028100
028200*-------------------------------------------------------------
028300*    2200-PARTIR-CABECERA-I - SEPARA LA CABECERA POR COMAS
028400*    EN LA TABLA DE TOKENS PARA COMPARAR CONTRA LAS LISTAS.
028500*    SE LIMPIA LA TABLA ANTES DE CADA UNSTRING PORQUE ESTE
028600*    PROGRAMA SOLO PROCESA UNA CABECERA POR CORRIDA, PERO LA
028700*    LIMPIEZA SE DEJA POR PRUDENCIA (HEREDADA DEL PATRON DE
028800*    PROGM50S, QUE SI LEE MUCHOS REGISTROS).
028900*-------------------------------------------------------------
029000 2200-PARTIR-CABECERA-I.
029100
029200     MOVE SPACES TO WS-HDR-RAW.
029300     MOVE ZEROS  TO WS-HDR-CNT.
029400     MOVE 1      TO WS-PUNTERO.
029500
029600     UNSTRING WS-HDR-LINE DELIMITED BY ','
029700        INTO WS-HDR-TOK(01) WS-HDR-TOK(02) WS-HDR-TOK(03)
029800             WS-HDR-TOK(04) WS-HDR-TOK(05) WS-HDR-TOK(06)
029900             WS-HDR-TOK(07) WS-HDR-TOK(08) WS-HDR-TOK(09)
030000             WS-HDR-TOK(10) WS-HDR-TOK(11) WS-HDR-TOK(12)
030100             WS-HDR-TOK(13) WS-HDR-TOK(14) WS-HDR-TOK(15)
030200             WS-HDR-TOK(16) WS-HDR-TOK(17) WS-HDR-TOK(18)
030300             WS-HDR-TOK(19) WS-HDR-TOK(20)
030400        TALLYING IN WS-HDR-CNT.
030500
030600 2200-PARTIR-CABECERA-F. EXIT.
030700* FIN DE 2200-PARTIR-CABECERA.
030800
030900*-------------------------------------------------------------
031000*    2300-BUSCAR-NUEVO-I - FORMATO NUEVO TIENE PRECEDENCIA
031100*    SOBRE EL LEGADO DESDE SOL-0261 - SE PRUEBA SIEMPRE
031200*    PRIMERO, AUNQUE LA CABECERA SEA LEGADA (EN ESE CASO EL
031300*    PERFORM SIMPLEMENTE NO ENCUENTRA COINCIDENCIA).
031400*-------------------------------------------------------------
031500 2300-BUSCAR-NUEVO-I.
031600
031700     MOVE 'N' TO WS-ENCONTRO-NUEVO.
031800     PERFORM 2310-COMPARAR-NUEVO-I THRU 2310-COMPARAR-NUEVO-F
031900             VARYING WS-IX FROM 1 BY 1
032000             UNTIL WS-IX > WS-HDR-CNT OR WS-ES-NUEVO.
032100
032200 2300-BUSCAR-NUEVO-F. EXIT.
032300* FIN DE 2300-BUSCAR-NUEVO.
032400
032500*-------------------------------------------------------------
032600*    2310-COMPARAR-NUEVO-I - COMPARA EL TOKEN WS-IX CONTRA
032700*    LAS 5 POSICIONES DE LA LISTA NUEVA.
032800*-------------------------------------------------------------
032900 2310-COMPARAR-NUEVO-I.
033000
033100     PERFORM 2311-COTEJAR-NUEVO-I THRU 2311-COTEJAR-NUEVO-F
033200             VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 5.
033300
033400 2310-COMPARAR-NUEVO-F. EXIT.
033500* FIN DE 2310-COMPARAR-NUEVO.
033600
033700*-------------------------------------------------------------
033800*    2311-COTEJAR-NUEVO-I - COMPARACION EXACTA, SIN TRIM, DE
033900*    UN TOKEN CONTRA UNA POSICION DE LA LISTA NUEVA.  NO SE
034000*    ACEPTAN ENCABEZADOS PARCIALES NI CON ESPACIOS DE MAS O
034100*    DE MENOS (SOL-0702).
034200*-------------------------------------------------------------
034300 2311-COTEJAR-NUEVO-I.
034400
034500     IF WS-HDR-TOK(WS-IX) EQUAL WS-TN-ITEM(WS-IY)
034600        MOVE 'Y' TO WS-ENCONTRO-NUEVO
034700     END-IF.
034800
034900 2311-COTEJAR-NUEVO-F. EXIT.
035000* FIN DE 2311-COTEJAR-NUEVO.
035100
035200*-------------------------------------------------------------
035300*    2400-BUSCAR-LEGADO-I - SOLO SE EJECUTA SI 2300-BUSCAR-
035400*    NUEVO-I NO ENCONTRO COINCIDENCIA (VER 2000-PROCESO-I).
035500*-------------------------------------------------------------
035600 2400-BUSCAR-LEGADO-I.
035700
035800     MOVE 'N' TO WS-ENCONTRO-LEGADO.
035900     PERFORM 2410-COMPARAR-LEGADO-I THRU 2410-COMPARAR-LEGADO-F
036000             VARYING WS-IX FROM 1 BY 1
036100             UNTIL WS-IX > WS-HDR-CNT OR WS-ES-LEGADO.
036200
036300 2400-BUSCAR-LEGADO-F. EXIT.
036400* FIN DE 2400-BUSCAR-LEGADO.
036500
036600*-------------------------------------------------------------
036700*    2410-COMPARAR-LEGADO-I - COMPARA EL TOKEN WS-IX CONTRA
036800*    LAS 3 POSICIONES DE LA LISTA LEGADA.
036900*-------------------------------------------------------------
037000 2410-COMPARAR-LEGADO-I.
037100
037200     PERFORM 2411-COTEJAR-LEGADO-I THRU 2411-COTEJAR-LEGADO-F
037300             VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 3.
037400
037500 2410-COMPARAR-LEGADO-F. EXIT.
037600* FIN DE 2410-COMPARAR-LEGADO.
037700
037800*-------------------------------------------------------------
037900*    2411-COTEJAR-LEGADO-I - MISMO CRITERIO DE COMPARACION
038000*    EXACTA QUE 2311-COTEJAR-NUEVO-I, PERO CONTRA LA LISTA
038100*    LEGADA.
038200*-------------------------------------------------------------
038300 2411-COTEJAR-LEGADO-I.
038400
038500     IF WS-HDR-TOK(WS-IX) EQUAL WS-TL-ITEM(WS-IY)
038600        MOVE 'Y' TO WS-ENCONTRO-LEGADO
038700     END-IF.
038800
038900 2411-COTEJAR-LEGADO-F. EXIT.
039000* FIN DE 2411-COTEJAR-LEGADO.
039100
039200*-------------------------------------------------------------
039300*    9999-FINAL-I - CIERRA EL ARCHIVO (SI LLEGO A ABRIRSE O A
039400*    LEERSE) E INFORMA EL RETURN-CODE FINAL POR DISPLAY PARA
039500*    EL JOB LOG.
039600*-------------------------------------------------------------
039700 9999-FINAL-I.
039800
039900     IF WS-FS-ENTRADA IS EQUAL '00' OR WS-FS-ENTRADA IS EQUAL '10'
040000        CLOSE ENTRADA
040100     END-IF.
040200
040300     DISPLAY 'PROGM45S - TERMINO CON RETURN-CODE = ' RETURN-CODE.
040400
040500 9999-FINAL-F. EXIT.
040600* FIN DE 9999-FINAL - VER HISTORIA DE CAMBIOS AL PRINCIPIO.
040700
040800*===============================================================
040900*    NOTAS DE MANTENIMIENTO - PROGM45S                         *
041000*    ===================================                       *
041100*    APENDICE DE COMENTARIOS SIN CODIGO EJECUTABLE, EN EL       *
041200*    MISMO ESPIRITU QUE EL DE PROGM50S (SOL-0701/SOL-0760) Y    *
041300*    EL DE PROGM46S (SOL-0718) - SOL-0759.                      *
041400*===============================================================
041500*
041600*    1. RELACION CON PROGM50S Y PROGM46S
041700*       ----------------------------------
041800*       PROGM45S ES UN PRE-CHEQUEO LIVIANO QUE SOLO MIRA LA
041900*       PRIMERA LINEA DEL ARCHIVO DE TRANSACCIONES.  NO LEE
042000*       NINGUNA TRANSACCION, NO APLICA LAS REGLAS R1-R11 Y NO
042100*       ESCRIBE NINGUN LISTADO.  EN LA CORRIDA BATCH NOCTURNA,
042200*       PROGM45S SE EJECUTA ANTES DE PROGM50S PARA DETECTAR
042300*       RAPIDO UN CAMBIO DE FORMATO DEL BROKER SIN TENER QUE
042400*       ESPERAR A QUE PROGM50S RECORRA TODO EL ARCHIVO.
042500*       PROGM46S, EN CAMBIO, NO LEE NADA - ESCRIBE UN ARCHIVO
042600*       DE MUESTRA CON CABECERA LEGADA PARA PROBAR A LOS OTROS
042700*       DOS PROGRAMAS CUANDO NO HAY ARCHIVO REAL DISPONIBLE.
042800*
042900*    2. POR QUE LA COMPARACION ES EXACTA (SIN TRIM)
043000*       -----------------------------------------------
043100*       UN TOKEN CON UN ESPACIO DE MAS O DE MENOS RESPECTO DE
043200*       LA LISTA DE ENCABEZADOS NO SE CONSIDERA COINCIDENCIA
043300*       (SOL-0702) - SI EL BROKER CAMBIA EL TEXTO EXACTO DE UN
043400*       ENCABEZADO, SE PREFIERE QUE EL PROGRAMA CORTE CON
043500*       RETURN-CODE 0008 EN VEZ DE ACEPTAR UNA CABECERA
043600*       PARECIDA PERO NO IDENTICA, QUE PODRIA SER SINTOMA DE
043700*       UN CAMBIO MAS PROFUNDO EN EL LAYOUT DEL ARCHIVO.
043800*
043900*    3. POR QUE EL FORMATO NUEVO SE PRUEBA ANTES DEL LEGADO
044000*       -------------------------------------------------------
044100*       HASTA SOL-0261 EL ORDEN ERA AL REVES Y UN CASO RARO DE
044200*       CABECERA AMBIGUA SE CLASIFICABA COMO LEGADO CUANDO EN
044300*       REALIDAD ERA NUEVO.  DESDE SOL-0261 EL NUEVO TIENE
044400*       PRECEDENCIA SIEMPRE, SIGUIENDO EL MISMO CRITERIO QUE
044500*       USA PROGM50S EN SU PROPIA DETECCION DE FORMATO.
044600*
044700*    4. CODIGOS DE RETORNO DE ESTE PROGRAMA
044800*       --------------------------------------
044900*       0000 = CABECERA RECONOCIDA (NUEVA O LEGADA).
045000*       0004 = ERROR DE E/S (OPEN O READ FALLARON CON UN
045100*              STATUS DISTINTO DE '00'/'10').
045200*       0008 = ARCHIVO VACIO, O CABECERA LEIDA PERO NO
045300*              RECONOCIDA NI COMO NUEVA NI COMO LEGADA.
045400*       ESTOS CODIGOS SON INDEPENDIENTES DE LOS QUE USA
045500*       PROGM50S PARA SUS PROPIAS REGLAS R1-R12.
045600*
045700*    5. POR QUE LA TABLA DE TOKENS TIENE 20 POSICIONES
045800*       ------------------------------------------------
045900*       SOL-0512 AMPLIO DE 12 A 20 CUANDO EL BROKER EMPEZO A
046000*       AGREGAR COLUMNAS NUEVAS A SU CABECERA SIN AVISAR - EL
046100*       PROGRAMA SOLO COMPARA LAS PRIMERAS 5 (NUEVO) O 3
046200*       (LEGADO) POSICIONES, PERO EL UNSTRING NECESITA TANTOS
046300*       DESTINOS COMO TOKENS PUEDA HABER EN LA LINEA PARA NO
046400*       PERDER NINGUNO AL CONTAR WS-HDR-CNT.
046500*
046600*    6. SOBRE WS-PUNTERO
046700*       -----------------
046800*       QUEDA DECLARADO DESDE LA VERSION ORIGINAL PERO SOLO SE
046900*       INICIALIZA EN 2200-PARTIR-CABECERA-I - NO SE USA EN
047000*       NINGUN UNSTRING CON POINTER EN LA VERSION ACTUAL.  SE
047100*       DEJA POR SI ALGUN DIA SE NECESITA PARTIR LA CABECERA
047200*       EN MAS DE UNA PASADA.
047300
