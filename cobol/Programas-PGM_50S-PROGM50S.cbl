000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM50S.
000300 AUTHOR. R.SOSA.
000400 INSTALLATION. GERENCIA DE SISTEMAS - BACK OFFICE TITULOS.
000500 DATE-WRITTEN. 07/14/1986.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CIRCULACION RESTRINGIDA.
000800
000900***************************************************************
001000*    CLASE SINCRONICA 50                                      *
001100*    ====================                                     *
001200*    VALIDADOR DE TRANSACCIONES DEL BROKER (TASTYWORKS)       *
001300*    - Detecta si el archivo de entrada esta en el formato    *
001400*      NUEVO o LEGADO del broker (o es invalido).             *
001500*    - Para el formato LEGADO, lee todas las transacciones,   *
001600*      corre la pasada de calidad de datos (campos faltantes, *
001700*      rango de fechas, fechas futuras, montos grandes,       *
001800*      montos en cero, formato de simbolo, cantidades         *
001900*      fraccionarias) y acumula estadisticas resumen.         *
002000*    - El formato NUEVO solo se informa - no se procesa       *
002100*      (lo transforma un modulo externo que no forma parte    *
002200*      de este programa).                                     *
002300*    - Imprime el listado de validacion (132 bytes) y termina *
002400*      con RETURN-CODE 0008 si hubo algun error, 0000 si no.  *
002500*    - ENTRADA: archivo normalizado TRANSACCIONES.BROKER,     *
002600*      200 bytes, layout TWTRANS (COPY).  No lee el CSV       *
002700*      crudo del broker - eso lo hace un paso previo fuera     *
002800*      de este programa.                                      *
002900*    - SALIDA: listado DDLISTA, 132 bytes, imprime siempre    *
003000*      salvo que el OPEN del listado haya fallado.             *
003100*    - NO CUBRE: el formato NUEVO (solo deteccion), dependen-  *
003200*      cias externas, ni ningun tipo de interfaz interactiva.  *
003300***************************************************************
003400*    HISTORIA DE CAMBIOS                                      *
003500*    -------------------                                      *
003600*    14/07/1986 RSO SOL-0098 ALTA DEL PROGRAMA ORIGINAL -      *   SOL0098
003700*                    SOLO DETECCION DE FORMATO Y CONTEO.       *
003800*    02/02/1987 RSO SOL-0101 AGREGA CHEQUEO DE CAMPOS          *   SOL0101
003900*                    FALTANTES (FECHA, MONTO, SIMBOLO).        *
004000*    19/08/1987 MFR SOL-0119 AGREGA ACUMULADOR DE VOLUMEN      *   SOL0119
004100*                    TOTAL Y CONTEO POR TIPO DE TRANSACCION.   *
004200*    23/03/1988 RSO SOL-0133 AGREGA AVISO DE MONTOS MAYORES    *   SOL0133
004300*                    A U$S 1.000.000.                          *
004400*    11/11/1988 MFR SOL-0147 AGREGA AVISO DE MONTOS EN CERO    *   SOL0147
004500*                    (EXCEPTO RECEIVE DELIVER).                *
004600*    30/05/1989 RSO SOL-0162 AGREGA VALIDACION DE FORMATO DE   *   SOL0162
004700*                    SIMBOLO (A-Z Y BARRA).                    *
004800*    12/12/1989 RSO SOL-0171 CORRIGE EL CONTEO DE MONTOS EN    *   SOL0171
004900*                    CERO - NO DEBIA CONTAR LAS TRANSACCIONES  *
005000*                    SIN MONTO VALIDO (VER SOL-0098).          *
005100*    17/01/1990 JPA SOL-0185 AGREGA CONTEO DE CANTIDADES       *   SOL0185
005200*                    FRACCIONARIAS POR SIMBOLO NO CRIPTO.      *
005300*    04/06/1990 JPA SOL-0197 EXCLUYE LOS SIMBOLOS CRIPTO        *  SOL0197
005400*                    (TERMINADOS EN /USD) DEL AVISO DE          *
005500*                    CANTIDADES FRACCIONARIAS (SOL-0185).       *
005600*    09/09/1991 MFR SOL-0234 AGREGA RUTINA DE FECHA JULIANA    *   SOL0234
005700*                    PARA EL AVISO DE RANGO DE FECHAS GRANDE.  *
005800*    02/03/1992 MFR SOL-0245 CORRIGE EL CALCULO DE FECHA        *  SOL0245
005900*                    JULIANA PARA ANIOS BISIESTOS (DIVIDE       *
006000*                    POR 400 FALTABA EN LA VERSION ORIGINAL).   *
006100*    21/04/1993 RSO SOL-0287 AGREGA AVISO DE FECHAS FUTURAS.   *   SOL0287
006200*    15/12/1994 JPA SOL-0322 CORRIGE LA PRECEDENCIA DEL        *   SOL0322
006300*                    FORMATO NUEVO SOBRE EL LEGADO.            *
006400*    30/08/1995 RSO SOL-0349 AGREGA CABECERA CON NOMBRE DEL     *  SOL0349
006500*                    ARCHIVO Y LINEA DE FORMATO DETECTADO AL    *
006600*                    PRINCIPIO DEL LISTADO.                     *
006700*    06/07/1996 MFR SOL-0378 ESTANDARIZA TEXTOS DE AVISOS Y    *   SOL0378
006800*                    ERRORES SEGUN EL NUEVO MANUAL DE ESTILO.  *
006900*    11/02/1997 MFR SOL-0391 AGREGA LA LINEA "NO DATA QUALITY   *  SOL0391
007000*                    ISSUES DETECTED" CUANDO NO HAY AVISOS.     *
007100*    02/12/1998 DPA SOL-0457 AJUSTE Y2K - ACCEPT DE FECHA DE   *   SOL0457
007200*                    PROCESO A 4 DIGITOS DE ANIO (YYYYMMDD).   *
007300*    25/03/1999 DPA SOL-0457 REVISION FINAL AJUSTE Y2K Y       *   SOL0457
007400*                    PRUEBAS DE REGRESION SOBRE TODO EL AVISO. *
007500*    14/06/2001 MFR SOL-0521 AMPLIA LA TABLA DE SIMBOLOS DE    *   SOL0521
007600*                    30 A 60 POSICIONES (VOLUMEN CRECIENTE).   *
007700*    20/09/2003 JPA SOL-0547 TRN-AMOUNT Y TRN-QUANTITY DEL      *  SOL0547
007800*                    LAYOUT TWTRANS PASAN A COMP-3 (VER COPY)   *
007900*                    - SE AJUSTAN WS-MONTO-ABS Y                *
008000*                    WS-VOLUMEN-TOTAL AL MISMO ESTANDAR.         *
008100*    19/02/2005 JPA SOL-0601 SE LISTAN HASTA 5 SIMBOLOS        *   SOL0601
008200*                    DISTINTOS NO USUALES EN UN SOLO AVISO.    *
008300*    08/11/2006 MFR SOL-0655 AGREGA COMENTARIOS DE CAMPO EN     *  SOL0655
008400*                    TODA LA WORKING-STORAGE, A PEDIDO DE      *
008500*                    AUDITORIA DE SISTEMAS (PROGRAMA DE DIFI-  *
008600*                    CIL MANTENIMIENTO SEGUN EL INFORME).      *
008700*    14/03/2007 JPA SOL-0662 CORRIGE UN COMENTARIO QUE DECIA    *  SOL0662
008800*                    QUE EL AVISO DE RANGO DE FECHAS USABA      *
008900*                    1000 DIAS DE UMBRAL - EL UMBRAL SIEMPRE    *
009000*                    FUE 2000 (SOL-0234), SOLO EL COMENTARIO    *
009100*                    ESTABA MAL.                               *
009200*    22/09/2008 DPA SOL-0701 REVISION GENERAL DE COMENTARIOS    *  SOL0701
009300*                    DE PARRAFO PARA LA AUDITORIA DE SISTEMAS   *
009400*                    DE ESTE AÑO - SE DOCUMENTA CADA REGLA DE   *
009500*                    CALIDAD DE DATOS EN EL PARRAFO QUE LA      *
009600*                    IMPLEMENTA (R2 A R10).                     *
009700*    05/02/2009 MFR SOL-0718 SE ACLARA EN COMENTARIO QUE EL      * SOL0718
009800*                    VOLUMEN TOTAL (R9) SUMA VALORES ABSOLUTOS  *
009900*                    - UN ANALISTA DE RIESGO LO HABIA           *
010000*                    CONFUNDIDO CON EL FLUJO NETO DE FONDOS.    *
010100*    17/07/2010 JPA SOL-0734 SIN CAMBIO DE LOGICA - SE          *  SOL0734
010200*                    DOCUMENTA EL MOTIVO DE CADA REDEFINES DEL  *
010300*                    PROGRAMA (CALENDARIO, TABLAS DE LITERALES  *
010400*                    Y PARSE DE FECHA) PARA EL PROXIMO QUE       *
010500*                    TENGA QUE TOCAR ESTE MODULO.                *
010600*    29/11/2011 DPA SOL-0749 ACLARA EN COMENTARIO QUE EL          *
010700*                    FORMATO "NUEVO" SOLO SE DETECTA, NO SE      *
010800*                    PROCESA - CONSULTA REITERADA DE SOPORTE     *
010900*                    NIVEL 1 SOBRE POR QUE NO HAY REPORTE PARA   *
011000*                    ESE FORMATO.                                *
011100*    03/05/2012 MFR SOL-0760 SE DOCUMENTA LA RAZON POR LA QUE    * SOL0760
011200*                    LOS AVISOS NO AFECTAN EL RETURN-CODE (SOLO  *
011300*                    LOS ERRORES FATALES LO HACEN - REGLA R11)  *
011400*                    LUEGO DE UNA CONSULTA DE OPERACIONES.       *
011500***************************************************************
011600
011700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011800 ENVIRONMENT DIVISION.
011900 CONFIGURATION SECTION.
012000
012100*    SPECIAL-NAMES NO USA DECIMAL-POINT IS COMMA EN ESTE
012200*    PROGRAMA - LOS IMPORTES DEL BROKER VIENEN EN FORMATO
012300*    AMERICANO (PUNTO DECIMAL, COMA DE MILES).
012400 SPECIAL-NAMES.
012500     C01 IS TOP-OF-FORM.
012600
012700 INPUT-OUTPUT SECTION.
012800 FILE-CONTROL.
012900
013000*    ARCHIVO DE ENTRADA - TRANSACCIONES NORMALIZADAS (LAYOUT
013100*    TWTRANS), UN REGISTRO POR TRANSACCION, 200 BYTES FIJOS.
013200     SELECT ENTRADA ASSIGN DDENTRA
013300     FILE STATUS IS WS-FS-ENTRADA.
013400
013500*    LISTADO DE VALIDACION - SALIDA IMPRESA, 132 BYTES.
013600     SELECT LISTADO ASSIGN DDLISTA
013700     FILE STATUS IS WS-FS-LISTADO.
013800
013900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014000 DATA DIVISION.
014100 FILE SECTION.
014200
014300*    BLOCK CONTAINS 0 DEJA QUE EL SISTEMA OPERATIVO DECIDA EL
014400*    BLOQUEO FISICO - CRITERIO USADO EN TODO EL AREA.
014500 FD  ENTRADA
014600     BLOCK CONTAINS 0 RECORDS
014700     RECORDING MODE IS F.
014800*    REGISTRO CRUDO DE 200 BYTES - SE USA TANTO PARA LA
014900*    CABECERA (WS-HDR-LINE) COMO PARA LAS TRANSACCIONES
015000*    (WS-REG-TWTRANS, VIA COPY TWTRANS) SEGUN LA PASADA.
015100 01  REG-ENTRADA             PIC X(200).
015200
015300 FD  LISTADO
015400     BLOCK CONTAINS 0 RECORDS
015500     RECORDING MODE IS F.
015600*    LINEA DE IMPRESION DE 132 BYTES - EL LISTADO DE VALIDACION
015700*    NO USA CONTROL DE SALTO DE PAGINA (ARCHIVO CORTO).
015800 01  REG-SALIDA               PIC X(132).
015900
016000 WORKING-STORAGE SECTION.
016100*=======================*
016200
016300 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
016400
016500*----------- ARCHIVOS -------------------------------------------
016600*    CODIGOS DE FILE STATUS DE CADA ARCHIVO - VER 1000-INICIO-I.
016700 77  WS-FS-ENTRADA            PIC XX      VALUE SPACES.
016800 77  WS-FS-LISTADO            PIC XX      VALUE SPACES.
016900*    SE GUARDA SI EL LISTADO PUDO ABRIRSE, PARA NO ESCRIBIR NI
017000*    CERRAR UN ARCHIVO QUE NUNCA SE ABRIO (SOL-0098).
017100 77  WS-LISTADO-ABIERTO       PIC X       VALUE 'N'.
017200*    NOMBRE LOGICO DEL ARCHIVO DE ENTRADA, SOLO PARA MOSTRARLO
017300*    EN LA CABECERA DEL LISTADO (8200-BANNER-I).
017400 77  WS-NOMBRE-ARCHIVO        PIC X(24)   VALUE
017500         'TRANSACCIONES.BROKER'.
017600
017700*    SWITCH DE FIN DE LECTURA (ARCHIVO DE ENTRADA AGOTADO O
017800*    FORMATO NUEVO DETECTADO - EN AMBOS CASOS SE DEJA DE LEER).
017900 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
018000     88  WS-FIN-LECTURA                   VALUE 'Y'.
018100     88  WS-NO-FIN-LECTURA                VALUE 'N'.
018200*    SWITCH DE ERROR FATAL (OPEN O READ CON FILE STATUS
018300*    DISTINTO DE '00'/'10', O FORMATO DE CABECERA INVALIDO).
018400 77  WS-STATUS-ERROR          PIC X       VALUE 'N'.
018500     88  WS-HAY-ERROR-FATAL               VALUE 'Y'.
018600     88  WS-NO-HAY-ERROR-FATAL            VALUE 'N'.
018700
018800*    AREA DE TRABAJO PARA ARMAR UN TEXTO DE AVISO O DE ERROR
018900*    ANTES DE AGREGARLO A SU TABLA (7910/7920).
019000 77  WS-MSG-TEMP              PIC X(110)  VALUE SPACES.
019100*    LINEA DE GUIONES PARA SEPARAR LA CABECERA DEL LISTADO.
019200 77  WS-LINEA-60              PIC X(60)   VALUE ALL '-'.
019300
019400*----------- CABECERA / DETECCION DE FORMATO (R1) ---------------
019500*    LINEA DE CABECERA LEIDA DEL ARCHIVO DE ENTRADA, TAL CUAL,
019600*    ANTES DE PARTIRLA POR COMA.
019700 01  WS-HDR-LINE              PIC X(200)  VALUE SPACES.
019800*    TOKENS DE LA CABECERA, PARTIDA POR COMA (UNSTRING). HASTA
019900*    20 COLUMNAS - NINGUN FORMATO CONOCIDO TIENE MAS DE 6.
020000 01  WS-HDR-TOKENS.
020100     03  WS-HDR-TOK OCCURS 20 TIMES       PIC X(24).
020200*    VISTA CRUDA DE LA MISMA TABLA, PARA PODER LIMPIARLA DE UN
020300*    SOLO MOVE SPACES EN VEZ DE TOKEN POR TOKEN.
020400 01  WS-HDR-TOKENS-R REDEFINES WS-HDR-TOKENS.
020500     03  WS-HDR-RAW                       PIC X(480).
020600*    CANTIDAD DE TOKENS QUE DEVOLVIO EL UNSTRING DE LA CABECERA.
020700 77  WS-HDR-CNT               PIC 9(02) COMP VALUE ZEROS.
020800*    SUBINDICES DE USO GENERAL (BUSQUEDAS EN TABLA) - SE
020900*    REUTILIZAN EN VARIAS SECCIONES DEL PROGRAMA.
021000 77  WS-IX                   PIC 9(02) COMP VALUE ZEROS.
021100 77  WS-IY                   PIC 9(02) COMP VALUE ZEROS.
021200*    PUNTERO DE STRING CON POINTER (ARMADO DE MENSAJES DE
021300*    LARGO VARIABLE - VER 8181-LISTAR-RARO-I).
021400 77  WS-PUNTERO               PIC 9(03) COMP VALUE 1.
021500*    SWITCH AUXILIAR DE "YA LO ENCONTRE" PARA BUSQUEDAS LINEALES
021600*    QUE NO TIENEN SU PROPIO INDICADOR DEDICADO.
021700 77  WS-ENCONTRADO            PIC X       VALUE 'N'.
021800
021900*    LISTA ENCABEZADOS FORMATO NUEVO - CARGADA POR REDEFINES
022000*    SOBRE UNA TABLA DE LITERALES (NO SE LEE DE NINGUN ARCHIVO).
022100 01  WS-TAB-NUEVA-LIT.
022200*    COLUMNA 1 DEL FORMATO NUEVO - FECHA DE LA TRANSACCION.
022300     03  FILLER               PIC X(24) VALUE 'Date'.
022400*    COLUMNA 2 - TIPO DE TRANSACCION (EQUIVALE A TRN-CODE).
022500     03  FILLER               PIC X(24) VALUE 'Type'.
022600*    COLUMNA 3 - SUBTIPO (EQUIVALE A TRN-SUBCODE).
022700     03  FILLER               PIC X(24) VALUE 'Sub Type'.
022800*    COLUMNA 4 - ACCION REALIZADA SOBRE EL INSTRUMENTO.
022900     03  FILLER               PIC X(24) VALUE 'Action'.
023000*    COLUMNA 5 - SIMBOLO DEL INSTRUMENTO.
023100     03  FILLER               PIC X(24) VALUE 'Symbol'.
023200*    COLUMNA 6 - IMPORTE DE LA TRANSACCION.
023300     03  FILLER               PIC X(24) VALUE 'Value'.
023400 01  WS-TAB-NUEVA REDEFINES WS-TAB-NUEVA-LIT.
023500*    VISTA INDEXADA DE LA MISMA TABLA, PARA RECORRERLA CON
023600*    PERFORM VARYING EN 1210-BUSCAR-NUEVO-I.
023700     03  WS-TN-ITEM OCCURS 6 TIMES        PIC X(24).
023800
023900*    LISTA ENCABEZADOS FORMATO LEGADO - MISMO CRITERIO QUE
024000*    WS-TAB-NUEVA-LIT, CARGADA POR REDEFINES.
024100 01  WS-TAB-LEGADO-LIT.
024200*    COLUMNA 1 DEL FORMATO LEGADO - FECHA Y HORA JUNTAS
024300*    (EQUIVALE A TRN-DATE + TRN-TIME DEL COPY TWTRANS).
024400     03  FILLER               PIC X(24) VALUE 'Date/Time'.
024500*    COLUMNA 2 - CODIGO DE TRANSACCION (TRN-CODE).
024600     03  FILLER               PIC X(24) VALUE 'Transaction Code'.
024700*    COLUMNA 3 - SUBCODIGO DE TRANSACCION (TRN-SUBCODE).
024800     03  FILLER            PIC X(24) VALUE 'Transaction Subcode'.
024900*    COLUMNA 4 - IMPORTE (TRN-AMOUNT).
025000     03  FILLER               PIC X(24) VALUE 'Amount'.
025100 01  WS-TAB-LEGADO REDEFINES WS-TAB-LEGADO-LIT.
025200*    VISTA INDEXADA DE LA MISMA TABLA, PARA RECORRERLA CON
025300*    PERFORM VARYING EN 1220-BUSCAR-LEGADO-I.
025400     03  WS-TL-ITEM OCCURS 4 TIMES        PIC X(24).
025500
025600*    SWITCHES DE RESULTADO DE LA DETECCION DE FORMATO (R1) -
025700*    SE EVALUAN PRIMERO EL NUEVO Y DESPUES EL LEGADO (SOL-0322).
025800 77  WS-ENCONTRO-NUEVO        PIC X       VALUE 'N'.
025900     88  WS-ES-NUEVO                      VALUE 'Y'.
026000 77  WS-ENCONTRO-LEGADO       PIC X       VALUE 'N'.
026100     88  WS-ES-LEGADO                     VALUE 'Y'.
026200*    FORMATO DETECTADO - 'NUEVO', 'LEGADO' O 'INVALIDO' - SE
026300*    IMPRIME EN LA CABECERA DEL LISTADO (8200-BANNER-I).
026400 77  WS-FORMATO               PIC X(08)   VALUE SPACES.
026500
026600*----------- FECHA DE PROCESO (PARA R4 - FECHAS FUTURAS) --------
026700*    FECHA DE HOY, TOMADA DEL SISTEMA EN FORMATO AAAAMMDD
026800*    (ACCEPT ... FROM DATE YYYYMMDD - AJUSTE Y2K SOL-0457).
026900 01  WS-FECHA-HOY-NUM         PIC 9(08)   VALUE ZEROS.
027000*    VISTA DESCOMPUESTA DE LA MISMA FECHA, PARA ARMAR LA
027100*    VERSION CON GUIONES (WS-FECHA-HOY-STR) MAS ABAJO.
027200 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY-NUM.
027300     03  WS-HOY-AAAA          PIC 9(04).
027400     03  WS-HOY-MM            PIC 99.
027500     03  WS-HOY-DD            PIC 99.
027600*    FECHA DE HOY EN FORMATO AAAA-MM-DD, PARA COMPARAR CONTRA
027700*    TRN-DATE (QUE VIENE CON GUIONES) SIN CONVERTIR A NUMERO.
027800 01  WS-FECHA-HOY-STR.
027900     03  WS-HOY-STR-AAAA      PIC 9(04).
028000     03  FILLER               PIC X      VALUE '-'.
028100     03  WS-HOY-STR-MM        PIC 99.
028200     03  FILLER               PIC X      VALUE '-'.
028300     03  WS-HOY-STR-DD        PIC 99.
028400
028500*----------- PARSE GENERICO DE FECHA YYYY-MM-DD (R3) -------------
028600*    AREA DE TRABAJO COMPARTIDA PARA DESCOMPONER CUALQUIER
028700*    FECHA AAAA-MM-DD ANTES DE CALCULAR SU DIA JULIANO
028800*    (7100-CALCULAR-JDN-I) - SE REUTILIZA PARA MIN Y PARA MAX.
028900 01  WS-FECHA-PARSE.
029000     03  WS-FP-STRING         PIC X(10).
029100 01  WS-FECHA-PARSE-R REDEFINES WS-FECHA-PARSE.
029200     03  WS-FP-AAAA           PIC 9(04).
029300     03  FILLER               PIC X.
029400     03  WS-FP-MM             PIC 99.
029500     03  FILLER               PIC X.
029600     03  WS-FP-DD             PIC 99.
029700
029800*----------- CALCULO DE FECHA JULIANA (R3) -----------------------
029900*    FORMULA DE FLIEGEL Y VAN FLANDERN - SIN FUNCIONES           *
030000*    CAMPOS INTERMEDIOS DE LA FORMULA - SE DECLARAN POR
030100*    SEPARADO PORQUE CADA DIVIDE TRUNCA LA PARTE ENTERA Y
030200*    ESO HAY QUE HACERLO PASO A PASO, NO EN UN SOLO COMPUTE.
030300 77  WS-JDN-TMP1              PIC S9(9) COMP VALUE ZEROS.
030400 77  WS-JDN-TMP2              PIC S9(9) COMP VALUE ZEROS.
030500 77  WS-JDN-TMP3              PIC S9(9) COMP VALUE ZEROS.
030600 77  WS-JDN-TMP4              PIC S9(9) COMP VALUE ZEROS.
030700 77  WS-JDN-TMP5              PIC S9(9) COMP VALUE ZEROS.
030800 77  WS-JDN-TMP6              PIC S9(9) COMP VALUE ZEROS.
030900 77  WS-JDN-A                 PIC S9(9) COMP VALUE ZEROS.
031000 77  WS-JDN-Y2                PIC S9(9) COMP VALUE ZEROS.
031100 77  WS-JDN-M2                PIC S9(9) COMP VALUE ZEROS.
031200*    RESULTADO DEL CALCULO PARA LA FECHA QUE HAYA EN
031300*    WS-FP-STRING AL MOMENTO DE PERFORM 7100-CALCULAR-JDN-I.
031400 77  WS-JDN-RESULT            PIC S9(9) COMP VALUE ZEROS.
031500*    DIA JULIANO DE LA FECHA MINIMA Y MAXIMA DEL ARCHIVO -
031600*    SE CAPTURAN POR SEPARADO PORQUE 7100 SE LLAMA DOS VECES.
031700 77  WS-JDN-MIN               PIC S9(9) COMP VALUE ZEROS.
031800 77  WS-JDN-MAX               PIC S9(9) COMP VALUE ZEROS.
031900*    DIFERENCIA EN DIAS ENTRE LA FECHA MINIMA Y LA MAXIMA -
032000*    SE AVISA SI SUPERA LOS 2000 DIAS (SOL-0234).
032100 77  WS-DIAS-RANGO            PIC S9(9) COMP VALUE ZEROS.
032200
032300*----------- ACUMULADORES R2 - CAMPOS CRITICOS FALTANTES ---------
032400*    CANTIDAD DE TRANSACCIONES SIN FECHA, SIN MONTO VALIDO O
032500*    SIN SIMBOLO - REGLA R2 (2200-VALIDAR-CAMPOS-I).
032600 77  WS-CANT-FALTA-FECHA      PIC 9(7) COMP VALUE ZEROS.
032700 77  WS-CANT-FALTA-MONTO      PIC 9(7) COMP VALUE ZEROS.
032800 77  WS-CANT-FALTA-SIMBOLO    PIC 9(7) COMP VALUE ZEROS.
032900
033000*----------- FECHAS MIN/MAX (R3) Y FUTURAS (R4) ------------------
033100*    'Y' HASTA QUE SE PROCESE LA PRIMERA TRANSACCION CON
033200*    FECHA - A PARTIR DE AHI WS-FECHA-MIN/MAX YA TIENEN VALOR.
033300 77  WS-PRIMERA-FECHA         PIC X       VALUE 'Y'.
033400 01  WS-FECHA-MIN             PIC X(10)   VALUE SPACES.
033500 01  WS-FECHA-MAX             PIC X(10)   VALUE SPACES.
033600*    CANTIDAD DE TRANSACCIONES CON FECHA POSTERIOR A LA FECHA
033700*    DE PROCESO (REGLA R4).
033800 77  WS-CANT-FECHA-FUTURA     PIC 9(7) COMP VALUE ZEROS.
033900
034000*----------- MONTOS (R5/R6/R9) -----------------------------------
034100*    VALOR ABSOLUTO DEL IMPORTE DE LA TRANSACCION QUE SE ESTA
034200*    VALIDANDO - SE RECALCULA EN CADA PASADA (2400).
034300 77  WS-MONTO-ABS             PIC 9(9)V99 COMP-3 VALUE ZEROS.
034400*    CANTIDAD DE MONTOS MAYORES A U$S 1.000.000 (R5) Y DE
034500*    MONTOS EN CERO FUERA DE RECEIVE DELIVER (R6).
034600 77  WS-CANT-MONTO-GRANDE     PIC 9(7) COMP VALUE ZEROS.
034700 77  WS-CANT-MONTO-CERO       PIC 9(7) COMP VALUE ZEROS.
034800*    VOLUMEN TOTAL ACUMULADO (SUMA DE LOS VALORES ABSOLUTOS DE
034900*    TODOS LOS MONTOS VALIDOS) - REGLA R9.  COMP-3 DESDE
035000*    SOL-0547 PARA SEGUIR EL ESTANDAR DE CAMPOS CON SIGNO DEL
035100*    AREA (VER TAMBIEN TRN-AMOUNT EN EL COPY TWTRANS).
035200 01  WS-VOLUMEN-TOTAL         PIC 9(11)V99 COMP-3 VALUE ZEROS.
035300*    LITERAL DE COMPARACION PARA EXCLUIR "RECEIVE DELIVER" DEL
035400*    AVISO DE MONTOS EN CERO (SOL-0147).
035500 77  WS-COD-RECIBIR-ENTREGAR  PIC X(16)
035600                               VALUE 'Receive Deliver'.
035700
035800*----------- SIMBOLOS (R7/R8/R10) --------------------------------
035900*    TABLA DE SIMBOLOS UNICOS VISTOS EN EL ARCHIVO, CON SU
036000*    CONTADOR DE CANTIDADES FRACCIONARIAS (R8) - HASTA 60
036100*    SIMBOLOS DISTINTOS (SOL-0521).
036200 01  WS-TAB-SIMBOLOS.
036300     03  WS-SIMB-ENTRY OCCURS 60 TIMES.
036400         05  WS-SIMB-NOMBRE   PIC X(10).
036500         05  WS-SIMB-FRAC-CNT PIC 9(5) COMP.
036600*    VISTA CRUDA DE LA TABLA ANTERIOR, PARA LIMPIARLA DE UN
036700*    SOLO MOVE SPACES AL INICIO DEL PROGRAMA.
036800 01  WS-TAB-SIMBOLOS-R REDEFINES WS-TAB-SIMBOLOS.
036900     03  WS-SIMB-RAW                      PIC X(900).
037000*    CANTIDAD DE SIMBOLOS DISTINTOS CARGADOS HASTA EL MOMENTO.
037100 77  WS-CANT-SIMBOLOS-UNICOS  PIC 9(05) COMP VALUE ZEROS.
037200*    INDICE DE LA ENTRADA DE WS-TAB-SIMBOLOS QUE CORRESPONDE AL
037300*    SIMBOLO DE LA TRANSACCION ACTUAL (0 = TODAVIA NO ENCONTRADO
037400*    AL EMPEZAR LA BUSQUEDA EN 2510-BUSCAR-SIMBOLO-I).
037500 77  WS-SIMB-IX               PIC 9(03) COMP VALUE ZEROS.
037600*    LARGO REAL (SIN ESPACIOS A LA DERECHA) DEL SIMBOLO DE LA
037700*    TRANSACCION ACTUAL - CALCULADO POR 2520-LARGO-SIMBOLO-I.
037800 77  WS-SIMB-LEN              PIC 9(02) COMP VALUE ZEROS.
037900*    'Y' SI EL SIMBOLO ACTUAL TIENE ALGUN CARACTER FUERA DE
038000*    A-Z O '/' (REGLA R7).
038100 77  WS-SIMB-ES-RARO          PIC X          VALUE 'N'.
038200*    'Y' SI EL SIMBOLO ACTUAL TERMINA EN '/USD' (CRIPTO) - SE
038300*    EXCLUYE DEL AVISO DE CANTIDADES FRACCIONARIAS (SOL-0197).
038400 77  WS-ES-CRIPTO             PIC X          VALUE 'N'.
038500
038600*    HASTA 5 SIMBOLOS NO USUALES DISTINTOS, PARA EL AVISO
038700*    UNICO DE LA REGLA R7 (SOL-0601).
038800 01  WS-TAB-RAROS.
038900     03  WS-RARO-NOMBRE OCCURS 5 TIMES      PIC X(10).
039000 77  WS-CANT-RAROS            PIC 9(02) COMP VALUE ZEROS.
039100*    'Y' SI SE ENCONTRO AL MENOS UN SIMBOLO NO USUAL EN TODO
039200*    EL ARCHIVO - CONTROLA SI SE EMITE EL AVISO (8180).
039300 77  WS-HAY-SIMBOLO-RARO      PIC X          VALUE 'N'.
039400
039500*    VALOR ABSOLUTO DE LA CANTIDAD DE LA TRANSACCION ACTUAL,
039600*    SIN SIGNO - SOLO ASI SE PUEDE PARTIR EN ENTERO/FRACCION
039700*    POR REDEFINES SIN PISAR EL BYTE DE SIGNO (VER ABAJO).
039800 01  WS-CANTIDAD-ABS          PIC 9(7)V9(4)  VALUE ZEROS.
039900*    VISTA PARTIDA DE WS-CANTIDAD-ABS - SI WS-QTY-FRACCION NO
040000*    ES CERO, LA CANTIDAD TIENE PARTE FRACCIONARIA (REGLA R8).
040100 01  WS-CANTIDAD-ABS-R REDEFINES WS-CANTIDAD-ABS.
040200     03  WS-QTY-ENTERO        PIC 9(7).
040300     03  WS-QTY-FRACCION      PIC 9(4).
040400
040500*----------- TIPOS DE TRANSACCION (R10) --------------------------
040600*    CONTEO DE TRANSACCIONES POR CODIGO (TRN-CODE) - HASTA 20
040700*    CODIGOS DISTINTOS, QUE SOBRA PARA EL BROKER (TRADE, MONEY
040800*    MOVEMENT, RECEIVE DELIVER, ETC).
040900 01  WS-TAB-TIPOS.
041000     03  WS-TIPO-ENTRY OCCURS 20 TIMES.
041100         05  WS-TIPO-NOMBRE   PIC X(16).
041200         05  WS-TIPO-CANT     PIC 9(7) COMP.
041300 77  WS-CANT-TIPOS            PIC 9(02) COMP VALUE ZEROS.
041400*    INDICE DE LA ENTRADA DE WS-TAB-TIPOS PARA EL TIPO DE LA
041500*    TRANSACCION ACTUAL (0 = TODAVIA NO ENCONTRADO).
041600 77  WS-TIPO-IX               PIC 9(02) COMP VALUE ZEROS.
041700
041800*----------- MAPA DE CAMPOS A REGLAS DE CALIDAD (SOL-0701) -------
041900*    TABLA DE REFERENCIA PARA AUDITORIA - QUE CAMPO/CONTADOR
042000*    RESPALDA CADA AVISO DEL LISTADO.  NO ES UNA ESTRUCTURA DE
042100*    DATOS, SOLO COMENTARIO - SE MANTIENE A MANO.
042200*
042300*    REGLA R2  (CAMPOS CRITICOS FALTANTES) ........ WS-CANT-
042400*               FALTA-FECHA / WS-CANT-FALTA-MONTO / WS-CANT-
042500*               FALTA-SIMBOLO - PARRAFO 2200-VALIDAR-CAMPOS-I.
042600*    REGLA R3  (RANGO DE FECHAS) ................... WS-FECHA-
042700*               MIN / WS-FECHA-MAX / WS-JDN-MIN / WS-JDN-MAX /
042800*               WS-DIAS-RANGO - PARRAFOS 2300 Y 8140.
042900*    REGLA R4  (FECHAS FUTURAS) .................... WS-CANT-
043000*               FECHA-FUTURA - PARRAFO 2300-VALIDAR-FECHA-I.
043100*    REGLA R5  (MONTOS GRANDES) .................... WS-CANT-
043200*               MONTO-GRANDE - PARRAFO 2400-VALIDAR-MONTO-I.
043300*    REGLA R6  (MONTOS EN CERO) .................... WS-CANT-
043400*               MONTO-CERO - PARRAFO 2400-VALIDAR-MONTO-I.
043500*    REGLA R7  (FORMATO DE SIMBOLO) ................ WS-TAB-
043600*               RAROS / WS-HAY-SIMBOLO-RARO - PARRAFO
043700*               2530-FORMATO-SIMBOLO-I.
043800*    REGLA R8  (CANTIDADES FRACCIONARIAS) .......... WS-SIMB-
043900*               FRAC-CNT (POR SIMBOLO) - PARRAFO 2550-
044000*               FRACCION-SIMBOLO-I.
044100*    REGLA R9  (VOLUMEN TOTAL) ..................... WS-VOLUMEN-
044200*               TOTAL - PARRAFO 2400-VALIDAR-MONTO-I.
044300*    REGLA R10 (SIMBOLOS UNICOS Y TIPOS) ........... WS-TAB-
044400*               SIMBOLOS / WS-TAB-TIPOS - PARRAFOS 2510 Y 2600.
044500*    REGLA R11 (RETURN-CODE FINAL) ................. WS-CANT-
044600*               ERRORES - PARRAFO 9999-FINAL-I.
044700*-------------------------------------------------------------
044800
044900*----------- TOTALES GENERALES -----------------------------------
045000*    CANTIDAD TOTAL DE TRANSACCIONES LEIDAS DEL ARCHIVO.
045100 77  WS-TOTAL-TRANSACCIONES   PIC 9(7) COMP VALUE ZEROS.
045200
045300*----------- AVISOS Y ERRORES (R2-R8 / R11) ----------------------
045400*    TEXTOS DE LOS AVISOS DE CALIDAD DE DATOS (R2 A R8) -
045500*    HASTA 20, ARMADOS EN 8100-ARMAR-AVISOS-I.
045600 01  WS-TAB-AVISOS.
045700     03  WS-AVISO-TEXTO OCCURS 20 TIMES    PIC X(110).
045800 77  WS-CANT-AVISOS           PIC 9(02) COMP VALUE ZEROS.
045900*    TEXTOS DE ERRORES FATALES (OPEN, LECTURA, FORMATO) -
046000*    HASTA 5, CONDICIONAN EL RETURN-CODE FINAL (REGLA R11).
046100 01  WS-TAB-ERRORES.
046200     03  WS-ERROR-TEXTO OCCURS 5 TIMES     PIC X(110).
046300 77  WS-CANT-ERRORES          PIC 9(02) COMP VALUE ZEROS.
046400
046500*----------- CAMPOS DE EDICION PARA LOS MENSAJES -----------------
046600*    CAMPOS EDITADOS PARA EMBEBER CONTADORES (COMP) DENTRO DE
046700*    TEXTOS DE AVISO ARMADOS CON STRING - NO HAY FUNCIONES
046800*    INTRINSECAS EN ESTE SHOP PARA CONVERTIR NUMERO A TEXTO.
046900 77  WS-EDIT-7                PIC ZZZZZZ9.
047000 77  WS-EDIT-5                PIC ZZZZ9.
047100 77  WS-EDIT-RANGO            PIC ZZZZZZZZ9.
047200 77  WS-EDIT-VOLUMEN          PIC ZZ,ZZZ,ZZZ,ZZ9.99.
047300
047400*----------- LINEA DE IMPRESION (132 BYTES) ----------------------
047500*    LINEA DE IMPRESION GENERICA USADA POR TODO EL BLOQUE DE
047600*    REPORTE (8000-REPORTE-I EN ADELANTE).
047700 01  IMP-LINEA.
047800     03  IMP-TEXTO            PIC X(120).
047900     03  FILLER               PIC X(12)   VALUE SPACES.
048000
048100 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
048200
048300*////////////////////////////////////////////////////////////////
048400*     COPY TWTRANS.
048500     COPY TWTRANS.
048600*////////////////////////////////////////////////////////////////
048700
048800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
048900 PROCEDURE DIVISION.
049000
049100*    SECUENCIA PRINCIPAL DEL PROGRAMA - INICIO, PASADA DE
049200*    LECTURA/VALIDACION (SOLO CORTA POR EOF O FORMATO NUEVO),
049300*    REPORTE FINAL Y CIERRE.
049400 MAIN-PROGRAM-I.
049500
049600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
049700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
049800                            UNTIL WS-FIN-LECTURA.
049900     PERFORM 8000-REPORTE-I THRU 8000-REPORTE-F.
050000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
050100
050200 MAIN-PROGRAM-F. GOBACK.
050300
050400*-------------------------------------------------------------
050500*    1000-INICIO-I - ABRE ARCHIVOS, TOMA LA FECHA DE PROCESO
050600*    Y DETECTA EL FORMATO DEL ARCHIVO DE ENTRADA (REGLA R1).
050700*-------------------------------------------------------------
050800 1000-INICIO-I.
050900
051000*    SWITCHES EN SU VALOR INICIAL - TODAVIA NO HUBO EOF NI
051100*    ERROR FATAL.
051200     SET WS-NO-FIN-LECTURA    TO TRUE.
051300     SET WS-NO-HAY-ERROR-FATAL TO TRUE.
051400*    LIMPIEZA DE TABLAS DE TRABAJO ANTES DE EMPEZAR LA PASADA -
051500*    EVITA BASURA DE UNA CORRIDA ANTERIOR SI EL PROGRAMA SE
051600*    REEJECUTA EN LA MISMA REGION.
051700     MOVE SPACES TO WS-SIMB-RAW.
051800     MOVE SPACES TO WS-TAB-RAROS.
051900     MOVE SPACES TO WS-TAB-AVISOS.
052000     MOVE SPACES TO WS-TAB-ERRORES.
052100*    TODOS LOS ACUMULADORES Y CONTADORES EN CERO.
052200     MOVE ZEROS  TO WS-TOTAL-TRANSACCIONES
052300                    WS-CANT-FALTA-FECHA
052400                    WS-CANT-FALTA-MONTO
052500                    WS-CANT-FALTA-SIMBOLO
052600                    WS-CANT-FECHA-FUTURA
052700                    WS-CANT-MONTO-GRANDE
052800                    WS-CANT-MONTO-CERO
052900                    WS-VOLUMEN-TOTAL
053000                    WS-CANT-SIMBOLOS-UNICOS
053100                    WS-CANT-RAROS
053200                    WS-CANT-TIPOS
053300                    WS-CANT-AVISOS
053400                    WS-CANT-ERRORES.
053500     MOVE SPACES TO WS-FECHA-MIN WS-FECHA-MAX.
053600     MOVE 'Y' TO WS-PRIMERA-FECHA.
053700     MOVE 'N' TO WS-HAY-SIMBOLO-RARO.
053800
053900*    FECHA DE PROCESO (PARA LA REGLA R4) - SE TOMA UNA SOLA VEZ
054000*    AL PRINCIPIO Y SE CONVIERTE A FORMATO AAAA-MM-DD PARA
054100*    COMPARAR DIRECTO CONTRA TRN-DATE.
054200     ACCEPT WS-FECHA-HOY-NUM FROM DATE YYYYMMDD.
054300     MOVE WS-HOY-AAAA TO WS-HOY-STR-AAAA.
054400     MOVE WS-HOY-MM   TO WS-HOY-STR-MM.
054500     MOVE WS-HOY-DD   TO WS-HOY-STR-DD.
054600
054700*    ABRE EL ARCHIVO DE ENTRADA - SI FALLA, SE REGISTRA COMO
054800*    ERROR FATAL Y SE CORTA LA LECTURA SIN TOCAR EL LISTADO.
054900     OPEN INPUT ENTRADA.
055000     IF WS-FS-ENTRADA IS NOT EQUAL '00'
055100        DISPLAY '* ERROR EN OPEN ENTRADA = ' WS-FS-ENTRADA
055200        MOVE SPACES TO WS-MSG-TEMP
055300        STRING 'Error opening input file - status '
055400               DELIMITED BY SIZE
055500               WS-FS-ENTRADA DELIMITED BY SIZE
055600               INTO WS-MSG-TEMP
055700        PERFORM 7910-AGREGAR-ERROR-I THRU 7910-AGREGAR-ERROR-F
055800        SET WS-HAY-ERROR-FATAL TO TRUE
055900        SET WS-FIN-LECTURA     TO TRUE
056000     END-IF.
056100
056200*    ABRE EL LISTADO DE SALIDA - SI FALLA, EL PROGRAMA SIGUE
056300*    LEYENDO (PARA DEJAR CONSTANCIA EN EL JOB LOG) PERO YA
056400*    QUEDA CONDENADO A TERMINAR CON RETURN-CODE 9999.
056500     OPEN OUTPUT LISTADO.
056600     IF WS-FS-LISTADO IS NOT EQUAL '00'
056700        DISPLAY '* ERROR EN OPEN LISTADO = ' WS-FS-LISTADO
056800        MOVE 9999 TO RETURN-CODE
056900        MOVE 'N'  TO WS-LISTADO-ABIERTO
057000     ELSE
057100        MOVE 'Y'  TO WS-LISTADO-ABIERTO
057200     END-IF.
057300
057400*    SI LA ENTRADA ABRIO BIEN, LEE LA CABECERA Y DETECTA EL
057500*    FORMATO (REGLA R1).  SI LA CABECERA NO SE PUDO LEER
057600*    (ARCHIVO VACIO), SE REGISTRA COMO FORMATO INVALIDO.
057700     IF WS-FS-ENTRADA EQUAL '00'
057800        PERFORM 1100-LEER-CABECERA-I
057900           THRU 1100-LEER-CABECERA-F
058000        IF WS-NO-FIN-LECTURA
058100           PERFORM 1200-DETECTAR-FORMATO-I
058200              THRU 1200-DETECTAR-FORMATO-F
058300        ELSE
058400           MOVE SPACES TO WS-MSG-TEMP
058500           STRING 'Invalid CSV format - missing required'
058600                  DELIMITED BY SIZE
058700                  ' headers' DELIMITED BY SIZE
058800                  INTO WS-MSG-TEMP
058900           PERFORM 7910-AGREGAR-ERROR-I
059000              THRU 7910-AGREGAR-ERROR-F
059100           SET WS-HAY-ERROR-FATAL TO TRUE
059200        END-IF
059300     END-IF.
059400
059500 1000-INICIO-F. EXIT.
059600*    FIN DE 1000-INICIO.
059700
059800*-------------------------------------------------------------
059900*    1100-LEER-CABECERA-I - LEE EL PRIMER REGISTRO DEL ARCHIVO
060000*    (LA LINEA DE ENCABEZADOS DEL CSV NORMALIZADO).
060100*-------------------------------------------------------------
060200 1100-LEER-CABECERA-I.
060300
060400     READ ENTRADA INTO WS-HDR-LINE.
060500*    '00' SIGUE NORMAL, '10' ES ARCHIVO VACIO (EOF EN LA
060600*    PRIMERA LECTURA) Y CUALQUIER OTRO VALOR ES ERROR DE
060700*    LECTURA - EN ESTE PUNTO SE TRATA COMO FIN DE LECTURA,
060800*    1000-INICIO-I DECIDE SI ESO ES UN ERROR FATAL O NO.
060900     EVALUATE WS-FS-ENTRADA
061000        WHEN '00'
061100           CONTINUE
061200        WHEN '10'
061300           SET WS-FIN-LECTURA TO TRUE
061400        WHEN OTHER
061500           DISPLAY '* ERROR EN LECTURA CABECERA = '
061600                   WS-FS-ENTRADA
061700           SET WS-FIN-LECTURA TO TRUE
061800     END-EVALUATE.
061900
062000 1100-LEER-CABECERA-F. EXIT.
062100*    FIN DE 1100-LEER-CABECERA.
062200
062300*-------------------------------------------------------------
062400*    1200-DETECTAR-FORMATO-I - REGLA R1.  PARTE LA CABECERA
062500*    POR COMA Y LA COMPARA CONTRA LA LISTA DE ENCABEZADOS DEL
062600*    FORMATO NUEVO Y, SI NO COINCIDE NINGUNO, CONTRA LA DEL
062700*    FORMATO LEGADO.  EL FORMATO NUEVO TIENE PRECEDENCIA
062800*    (SOL-0322).
062900*-------------------------------------------------------------
063000 1200-DETECTAR-FORMATO-I.
063100
063200*    PARTE LA LINEA DE CABECERA POR COMA - TALLYING IN DEVUELVE
063300*    CUANTOS TOKENS SE ENCONTRARON REALMENTE.
063400     MOVE SPACES TO WS-HDR-RAW.
063500     MOVE ZEROS  TO WS-HDR-CNT.
063600     UNSTRING WS-HDR-LINE DELIMITED BY ','
063700        INTO WS-HDR-TOK(01) WS-HDR-TOK(02) WS-HDR-TOK(03)
063800             WS-HDR-TOK(04) WS-HDR-TOK(05) WS-HDR-TOK(06)
063900             WS-HDR-TOK(07) WS-HDR-TOK(08) WS-HDR-TOK(09)
064000             WS-HDR-TOK(10) WS-HDR-TOK(11) WS-HDR-TOK(12)
064100             WS-HDR-TOK(13) WS-HDR-TOK(14) WS-HDR-TOK(15)
064200             WS-HDR-TOK(16) WS-HDR-TOK(17) WS-HDR-TOK(18)
064300             WS-HDR-TOK(19) WS-HDR-TOK(20)
064400        TALLYING IN WS-HDR-CNT.
064500
064600*    PRIMERO SE BUSCA EL FORMATO NUEVO - SI APARECE, GANA
064700*    SIEMPRE (SOL-0322), Y NI SIQUIERA SE PRUEBA EL LEGADO.
064800     MOVE 'N' TO WS-ENCONTRO-NUEVO.
064900     PERFORM 1210-BUSCAR-NUEVO-I THRU 1210-BUSCAR-NUEVO-F
065000             VARYING WS-IX FROM 1 BY 1
065100             UNTIL WS-IX > WS-HDR-CNT OR WS-ES-NUEVO.
065200
065300*    SI EL FORMATO NUEVO APARECIO, SE DETECTA Y SE CORTA LA
065400*    LECTURA AHI MISMO - EL FORMATO NUEVO NO SE PROCESA, SOLO
065500*    SE INFORMA (ESO LO HACE OTRO MODULO FUERA DE ESTE AREA).
065600     IF WS-ES-NUEVO
065700        MOVE 'NUEVO' TO WS-FORMATO
065800        SET WS-FIN-LECTURA TO TRUE
065900     ELSE
066000        MOVE 'N' TO WS-ENCONTRO-LEGADO
066100        PERFORM 1220-BUSCAR-LEGADO-I THRU 1220-BUSCAR-LEGADO-F
066200                VARYING WS-IX FROM 1 BY 1
066300                UNTIL WS-IX > WS-HDR-CNT OR WS-ES-LEGADO
066400*    SI NO COINCIDIO NI EL NUEVO NI EL LEGADO, EL ARCHIVO NO ES
066500*    RECONOCIBLE - SE REGISTRA COMO EL UNICO ERROR POSIBLE DEL
066600*    VALIDADOR (REGLA R1/R11).
066700        IF WS-ES-LEGADO
066800           MOVE 'LEGADO' TO WS-FORMATO
066900        ELSE
067000           MOVE 'INVALIDO' TO WS-FORMATO
067100           MOVE SPACES TO WS-MSG-TEMP
067200           STRING 'Invalid CSV format - missing required'
067300                  DELIMITED BY SIZE
067400                  ' headers' DELIMITED BY SIZE
067500                  INTO WS-MSG-TEMP
067600           PERFORM 7910-AGREGAR-ERROR-I
067700              THRU 7910-AGREGAR-ERROR-F
067800           SET WS-HAY-ERROR-FATAL TO TRUE
067900           SET WS-FIN-LECTURA     TO TRUE
068000        END-IF
068100     END-IF.
068200
068300 1200-DETECTAR-FORMATO-F. EXIT.
068400*    FIN DE 1200-DETECTAR-FORMATO.
068500
068600*-------------------------------------------------------------
068700*    1210-BUSCAR-NUEVO-I - RECORRE LOS 6 ENCABEZADOS DEL
068800*    FORMATO NUEVO PARA EL TOKEN WS-IX DE LA CABECERA.
068900*-------------------------------------------------------------
069000 1210-BUSCAR-NUEVO-I.
069100
069200     PERFORM 1211-COMPARAR-NUEVO-I THRU 1211-COMPARAR-NUEVO-F
069300             VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 6.
069400
069500 1210-BUSCAR-NUEVO-F. EXIT.
069600*    FIN DE 1210-BUSCAR-NUEVO.
069700
069800*-------------------------------------------------------------
069900*    1211-COMPARAR-NUEVO-I - COMPARA UN TOKEN DE LA CABECERA
070000*    CONTRA UNA POSICION DE LA LISTA DE ENCABEZADOS NUEVOS.
070100*-------------------------------------------------------------
070200 1211-COMPARAR-NUEVO-I.
070300
070400     IF WS-HDR-TOK(WS-IX) EQUAL WS-TN-ITEM(WS-IY)
070500        MOVE 'Y' TO WS-ENCONTRO-NUEVO
070600     END-IF.
070700
070800 1211-COMPARAR-NUEVO-F. EXIT.
070900*    FIN DE 1211-COMPARAR-NUEVO.
071000
071100*-------------------------------------------------------------
071200*    1220-BUSCAR-LEGADO-I - MISMO CRITERIO QUE 1210, PERO
071300*    CONTRA LOS 4 ENCABEZADOS DEL FORMATO LEGADO.
071400*-------------------------------------------------------------
071500 1220-BUSCAR-LEGADO-I.
071600
071700     PERFORM 1221-COMPARAR-LEGADO-I THRU 1221-COMPARAR-LEGADO-F
071800             VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 4.
071900
072000 1220-BUSCAR-LEGADO-F. EXIT.
072100*    FIN DE 1220-BUSCAR-LEGADO.
072200
072300*-------------------------------------------------------------
072400*    1221-COMPARAR-LEGADO-I - COMPARA UN TOKEN DE LA CABECERA
072500*    CONTRA UNA POSICION DE LA LISTA DE ENCABEZADOS LEGADOS.
072600*-------------------------------------------------------------
072700 1221-COMPARAR-LEGADO-I.
072800
072900     IF WS-HDR-TOK(WS-IX) EQUAL WS-TL-ITEM(WS-IY)
073000        MOVE 'Y' TO WS-ENCONTRO-LEGADO
073100     END-IF.
073200
073300 1221-COMPARAR-LEGADO-F. EXIT.
073400*    FIN DE 1221-COMPARAR-LEGADO.
073500
073600*-------------------------------------------------------------
073700*    2000-PROCESO-I - LEE UNA TRANSACCION Y LE APLICA TODAS
073800*    LAS REGLAS DE CALIDAD DE DATOS (R2 A R10).  SOLO CORRE
073900*    CUANDO EL FORMATO DETECTADO ES LEGADO.
074000*-------------------------------------------------------------
074100 2000-PROCESO-I.
074200
074300     PERFORM 2100-LEER-I THRU 2100-LEER-F.
074400*    SI LA LECTURA TRAJO UNA TRANSACCION (NO EOF NI ERROR), SE
074500*    LE APLICAN TODAS LAS REGLAS DE CALIDAD DE DATOS EN ORDEN.
074600     IF WS-NO-FIN-LECTURA
074700        ADD 1 TO WS-TOTAL-TRANSACCIONES
074800        PERFORM 2200-VALIDAR-CAMPOS-I
074900           THRU 2200-VALIDAR-CAMPOS-F
075000        PERFORM 2300-VALIDAR-FECHA-I
075100           THRU 2300-VALIDAR-FECHA-F
075200        PERFORM 2400-VALIDAR-MONTO-I
075300           THRU 2400-VALIDAR-MONTO-F
075400        PERFORM 2500-VALIDAR-SIMBOLO-I
075500           THRU 2500-VALIDAR-SIMBOLO-F
075600        PERFORM 2600-ACUMULAR-TIPO-I
075700           THRU 2600-ACUMULAR-TIPO-F
075800     END-IF.
075900
076000 2000-PROCESO-F. EXIT.
076100*    FIN DE 2000-PROCESO.
076200
076300*-------------------------------------------------------------
076400*    2100-LEER-I - LEE UN REGISTRO DE TRANSACCION DEL ARCHIVO
076500*    DE ENTRADA, YA DIRECTAMENTE SOBRE EL LAYOUT TWTRANS.
076600*-------------------------------------------------------------
076700 2100-LEER-I.
076800
076900     READ ENTRADA INTO WS-REG-TWTRANS.
077000*    MISMO CRITERIO DE FILE STATUS QUE 1100-LEER-CABECERA-I -
077100*    '00' SIGUE, '10' ES FIN NORMAL DE ARCHIVO, CUALQUIER OTRO
077200*    VALOR ES ERROR FATAL DE LECTURA.
077300     EVALUATE WS-FS-ENTRADA
077400        WHEN '00'
077500           CONTINUE
077600        WHEN '10'
077700           SET WS-FIN-LECTURA TO TRUE
077800        WHEN OTHER
077900           DISPLAY '* ERROR EN LECTURA ENTRADA = '
078000                   WS-FS-ENTRADA
078100           MOVE SPACES TO WS-MSG-TEMP
078200           STRING 'File read error - status '
078300                  DELIMITED BY SIZE
078400                  WS-FS-ENTRADA DELIMITED BY SIZE
078500                  INTO WS-MSG-TEMP
078600           PERFORM 7910-AGREGAR-ERROR-I
078700              THRU 7910-AGREGAR-ERROR-F
078800           SET WS-HAY-ERROR-FATAL TO TRUE
078900           SET WS-FIN-LECTURA     TO TRUE
079000     END-EVALUATE.
079100
079200 2100-LEER-F. EXIT.
079300*    FIN DE 2100-LEER.
079400
079500*-------------------------------------------------------------
079600*    2200-VALIDAR-CAMPOS-I - REGLA R2 (VALORES CRITICOS
079700*    FALTANTES: FECHA/HORA, MONTO, SIMBOLO).
079800*-------------------------------------------------------------
079900 2200-VALIDAR-CAMPOS-I.
080000
080100*    FECHA EN BLANCO - EL CAMPO ES OBLIGATORIO PARA LAS REGLAS
080200*    R3/R4, ASI QUE SE CUENTA APARTE DE ESAS REGLAS.
080300     IF TRN-DATE EQUAL SPACES
080400        ADD 1 TO WS-CANT-FALTA-FECHA
080500     END-IF.
080600*    MONTO NO NUMERICO EN EL CSV DE ORIGEN (TRN-AMOUNT-VALID
080700*    LO MARCA EL NORMALIZADOR, NO ESTE PROGRAMA).
080800     IF TRN-AMOUNT-VALID NOT EQUAL 'Y'
080900        ADD 1 TO WS-CANT-FALTA-MONTO
081000     END-IF.
081100*    SIMBOLO EN BLANCO - NO ES ERROR EN SI (HAY TRANSACCIONES
081200*    SIN INSTRUMENTO, COMO UN DEPOSITO), PERO SE INFORMA.
081300     IF TRN-SYMBOL EQUAL SPACES
081400        ADD 1 TO WS-CANT-FALTA-SIMBOLO
081500     END-IF.
081600
081700 2200-VALIDAR-CAMPOS-F. EXIT.
081800*    FIN DE 2200-VALIDAR-CAMPOS.
081900
082000*-------------------------------------------------------------
082100*    2300-VALIDAR-FECHA-I - ACTUALIZA FECHA MINIMA Y MAXIMA
082200*    (REGLA R3) Y CUENTA FECHAS FUTURAS (REGLA R4).
082300*-------------------------------------------------------------
082400 2300-VALIDAR-FECHA-I.
082500
082600*    SOLO SE CONSIDERA SI LA TRANSACCION TRAE FECHA - LAS
082700*    FALTANTES YA SE CONTARON EN 2200-VALIDAR-CAMPOS-I.
082800     IF TRN-DATE NOT EQUAL SPACES
082900*    LA PRIMERA FECHA VALIDA INICIALIZA MINIMA Y MAXIMA; DE
083000*    AHI EN ADELANTE SE COMPARA CONTRA LAS YA GUARDADAS
083100*    (COMPARACION LEXICOGRAFICA - EL FORMATO AAAA-MM-DD LA
083200*    HACE EQUIVALENTE A LA COMPARACION CRONOLOGICA).
083300        IF WS-PRIMERA-FECHA EQUAL 'Y'
083400           MOVE TRN-DATE TO WS-FECHA-MIN
083500           MOVE TRN-DATE TO WS-FECHA-MAX
083600           MOVE 'N'      TO WS-PRIMERA-FECHA
083700        ELSE
083800           IF TRN-DATE < WS-FECHA-MIN
083900              MOVE TRN-DATE TO WS-FECHA-MIN
084000           END-IF
084100           IF TRN-DATE > WS-FECHA-MAX
084200              MOVE TRN-DATE TO WS-FECHA-MAX
084300           END-IF
084400        END-IF
084500*    FECHA POSTERIOR A LA FECHA DE PROCESO - REGLA R4.
084600        IF TRN-DATE > WS-FECHA-HOY-STR
084700           ADD 1 TO WS-CANT-FECHA-FUTURA
084800        END-IF
084900     END-IF.
085000
085100 2300-VALIDAR-FECHA-F. EXIT.
085200*    FIN DE 2300-VALIDAR-FECHA.
085300
085400*-------------------------------------------------------------
085500*    2400-VALIDAR-MONTO-I - MONTOS GRANDES (R5), MONTOS EN
085600*    CERO (R6) Y ACUMULA EL VOLUMEN TOTAL (R9).
085700*-------------------------------------------------------------
085800 2400-VALIDAR-MONTO-I.
085900
086000*    SOLO SE EVALUA SI EL MONTO ES NUMERICO - LOS NO VALIDOS
086100*    YA SE CONTARON EN 2200-VALIDAR-CAMPOS-I (REGLA R2).
086200     IF TRN-AMOUNT-VALID EQUAL 'Y'
086300*    VALOR ABSOLUTO DEL MONTO - SE USA PARA EL VOLUMEN (R9) Y
086400*    PARA EL UMBRAL DE MONTO GRANDE (R5), SIN IMPORTAR SI LA
086500*    TRANSACCION FUE UN INGRESO O UNA SALIDA DE FONDOS.
086600        IF TRN-AMOUNT < ZERO
086700           COMPUTE WS-MONTO-ABS = TRN-AMOUNT * -1
086800        ELSE
086900           MOVE TRN-AMOUNT TO WS-MONTO-ABS
087000        END-IF
087100*    ACUMULA EL VOLUMEN TOTAL DEL ARCHIVO (REGLA R9).
087200        ADD WS-MONTO-ABS TO WS-VOLUMEN-TOTAL
087300*    MONTO MAYOR A U$S 1.000.000 - REGLA R5 (SOL-0133).
087400        IF WS-MONTO-ABS > 1000000.00
087500           ADD 1 TO WS-CANT-MONTO-GRANDE
087600        END-IF
087700*    MONTO EN CERO, SALVO QUE SEA UN RECEIVE DELIVER (QUE
087800*    LEGITIMAMENTE NO MUEVE DINERO) - REGLA R6 (SOL-0147,
087900*    CORREGIDA POR SOL-0171 PARA NO CONTAR LOS NO VALIDOS).
088000        IF TRN-AMOUNT EQUAL ZERO
088100           AND TRN-CODE NOT EQUAL WS-COD-RECIBIR-ENTREGAR
088200           ADD 1 TO WS-CANT-MONTO-CERO
088300        END-IF
088400     END-IF.
088500
088600 2400-VALIDAR-MONTO-F. EXIT.
088700*    FIN DE 2400-VALIDAR-MONTO.
088800
088900*-------------------------------------------------------------
089000*    2500-VALIDAR-SIMBOLO-I - FORMATO DE SIMBOLO (R7),
089100*    SIMBOLOS UNICOS (R10) Y CANTIDADES FRACCIONARIAS EN
089200*    SIMBOLOS NO CRIPTO (R8).
089300*-------------------------------------------------------------
089400 2500-VALIDAR-SIMBOLO-I.
089500
089600*    SOLO SE EVALUA SI LA TRANSACCION TRAE SIMBOLO - LAS SIN
089700*    SIMBOLO YA SE CONTARON EN 2200-VALIDAR-CAMPOS-I.
089800     IF TRN-SYMBOL NOT EQUAL SPACES
089900*    BUSCA (O AGREGA) EL SIMBOLO EN LA TABLA DE UNICOS (R10).
090000        PERFORM 2510-BUSCAR-SIMBOLO-I
090100           THRU 2510-BUSCAR-SIMBOLO-F
090200*    CALCULA EL LARGO REAL DEL SIMBOLO (SIN ESPACIOS).
090300        PERFORM 2520-LARGO-SIMBOLO-I
090400           THRU 2520-LARGO-SIMBOLO-F
090500*    VALIDA QUE TODOS LOS CARACTERES SEAN A-Z O '/' (R7).
090600        PERFORM 2530-FORMATO-SIMBOLO-I
090700           THRU 2530-FORMATO-SIMBOLO-F
090800*    DETERMINA SI EL SIMBOLO ES CRIPTO (TERMINA EN '/USD').
090900        PERFORM 2540-CRIPTO-SIMBOLO-I
091000           THRU 2540-CRIPTO-SIMBOLO-F
091100*    SI NO ES CRIPTO, REVISA SI LA CANTIDAD TIENE PARTE
091200*    FRACCIONARIA Y LA ACUMULA POR SIMBOLO (R8).
091300        PERFORM 2550-FRACCION-SIMBOLO-I
091400           THRU 2550-FRACCION-SIMBOLO-F
091500     END-IF.
091600
091700 2500-VALIDAR-SIMBOLO-F. EXIT.
091800*    FIN DE 2500-VALIDAR-SIMBOLO.
091900
092000*-------------------------------------------------------------
092100*    2510-BUSCAR-SIMBOLO-I - BUSCA EL SIMBOLO DE LA
092200*    TRANSACCION ACTUAL EN LA TABLA DE UNICOS; SI NO ESTA,
092300*    LO AGREGA (REGLA R10).
092400*-------------------------------------------------------------
092500 2510-BUSCAR-SIMBOLO-I.
092600
092700*    WS-SIMB-IX EN CERO SIGNIFICA "TODAVIA NO ENCONTRADO" -
092800*    EL PERFORM SE DETIENE EN CUANTO 2511 LO DEJA DISTINTO
092900*    DE CERO (BUSQUEDA LINEAL, LA TABLA NO ESTA ORDENADA).
093000     MOVE ZEROS TO WS-SIMB-IX.
093100     PERFORM 2511-COMPARAR-SIMBOLO-I
093200        THRU 2511-COMPARAR-SIMBOLO-F
093300        VARYING WS-IX FROM 1 BY 1
093400        UNTIL WS-IX > WS-CANT-SIMBOLOS-UNICOS
093500           OR WS-SIMB-IX NOT EQUAL ZEROS.
093600
093700*    NO SE ENCONTRO - ES UN SIMBOLO NUEVO, SE AGREGA AL FINAL
093800*    DE LA TABLA CON EL CONTADOR DE FRACCIONARIAS EN CERO.
093900     IF WS-SIMB-IX EQUAL ZEROS
094000        ADD 1 TO WS-CANT-SIMBOLOS-UNICOS
094100        MOVE WS-CANT-SIMBOLOS-UNICOS TO WS-SIMB-IX
094200        MOVE TRN-SYMBOL TO WS-SIMB-NOMBRE(WS-SIMB-IX)
094300        MOVE ZEROS      TO WS-SIMB-FRAC-CNT(WS-SIMB-IX)
094400     END-IF.
094500
094600 2510-BUSCAR-SIMBOLO-F. EXIT.
094700*    FIN DE 2510-BUSCAR-SIMBOLO.
094800
094900*-------------------------------------------------------------
095000*    2511-COMPARAR-SIMBOLO-I - COMPARA UNA POSICION DE LA
095100*    TABLA DE SIMBOLOS CONTRA EL SIMBOLO DE LA TRANSACCION.
095200*-------------------------------------------------------------
095300 2511-COMPARAR-SIMBOLO-I.
095400
095500     IF WS-SIMB-NOMBRE(WS-IX) EQUAL TRN-SYMBOL
095600        MOVE WS-IX TO WS-SIMB-IX
095700     END-IF.
095800
095900 2511-COMPARAR-SIMBOLO-F. EXIT.
096000*    FIN DE 2511-COMPARAR-SIMBOLO.
096100
096200*-------------------------------------------------------------
096300*    2520-LARGO-SIMBOLO-I - CALCULA EL LARGO REAL (SIN
096400*    ESPACIOS A LA DERECHA) DEL SIMBOLO EN WS-SIMB-LEN.
096500*-------------------------------------------------------------
096600 2520-LARGO-SIMBOLO-I.
096700
096800*    SE ARRANCA DESDE EL FINAL DEL CAMPO (10 BYTES) Y SE VA
096900*    ACORTANDO DE UNO EN UNO HASTA ENCONTRAR UN BYTE QUE NO
097000*    SEA ESPACIO - SIN FUNCIONES INTRINSECAS PARA ESTO.
097100     MOVE 10 TO WS-SIMB-LEN.
097200     PERFORM 2521-ACORTAR-SIMBOLO-I
097300        THRU 2521-ACORTAR-SIMBOLO-F
097400        UNTIL WS-SIMB-LEN EQUAL ZERO
097500           OR TRN-SYMBOL(WS-SIMB-LEN:1) NOT EQUAL SPACE.
097600
097700 2520-LARGO-SIMBOLO-F. EXIT.
097800*    FIN DE 2520-LARGO-SIMBOLO.
097900
098000*-------------------------------------------------------------
098100*    2521-ACORTAR-SIMBOLO-I - RESTA UNA POSICION AL LARGO
098200*    QUE SE ESTA PROBANDO.
098300*-------------------------------------------------------------
098400 2521-ACORTAR-SIMBOLO-I.
098500
098600     SUBTRACT 1 FROM WS-SIMB-LEN.
098700
098800 2521-ACORTAR-SIMBOLO-F. EXIT.
098900*    FIN DE 2521-ACORTAR-SIMBOLO.
099000
099100*-------------------------------------------------------------
099200*    2530-FORMATO-SIMBOLO-I - REGLA R7.  UN SIMBOLO ES USUAL
099300*    SI TODOS SUS CARACTERES SON LETRAS MAYUSCULAS A-Z O LA
099400*    BARRA '/'.  SE GUARDA HASTA 5 SIMBOLOS NO USUALES
099500*    DISTINTOS PARA EL AVISO (SOL-0601).
099600*-------------------------------------------------------------
099700 2530-FORMATO-SIMBOLO-I.
099800
099900*    REVISA CARACTER POR CARACTER HASTA EL LARGO REAL DEL
100000*    SIMBOLO (WS-SIMB-LEN, CALCULADO EN 2520).
100100     MOVE 'N' TO WS-SIMB-ES-RARO.
100200     PERFORM 2531-REVISAR-CARACTER-I
100300        THRU 2531-REVISAR-CARACTER-F
100400        VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > WS-SIMB-LEN.
100500
100600*    SI APARECIO ALGUN CARACTER FUERA DE RANGO, SE MARCA EL
100700*    SWITCH GENERAL Y SE AGREGA EL SIMBOLO A LA LISTA DE
100800*    NO USUALES (SI TODAVIA HAY LUGAR Y NO ESTA REPETIDO).
100900     IF WS-SIMB-ES-RARO EQUAL 'Y'
101000        MOVE 'Y' TO WS-HAY-SIMBOLO-RARO
101100        PERFORM 2535-AGREGAR-RARO-I THRU 2535-AGREGAR-RARO-F
101200     END-IF.
101300
101400 2530-FORMATO-SIMBOLO-F. EXIT.
101500*    FIN DE 2530-FORMATO-SIMBOLO.
101600
101700*-------------------------------------------------------------
101800*    2531-REVISAR-CARACTER-I - PRUEBA UN CARACTER DEL SIMBOLO
101900*    CONTRA EL RANGO PERMITIDO (A-Z O '/').
102000*-------------------------------------------------------------
102100 2531-REVISAR-CARACTER-I.
102200
102300     IF (TRN-SYMBOL(WS-IY:1) < 'A')
102400        OR (TRN-SYMBOL(WS-IY:1) > 'Z'
102500            AND TRN-SYMBOL(WS-IY:1) NOT EQUAL '/')
102600        MOVE 'Y' TO WS-SIMB-ES-RARO
102700     END-IF.
102800
102900 2531-REVISAR-CARACTER-F. EXIT.
103000*    FIN DE 2531-REVISAR-CARACTER.
103100
103200*-------------------------------------------------------------
103300*    2535-AGREGAR-RARO-I - AGREGA EL SIMBOLO ACTUAL A LA
103400*    LISTA DE SIMBOLOS NO USUALES, SI NO ESTABA YA Y HAY
103500*    LUGAR (MAXIMO 5 - SOL-0601).
103600*-------------------------------------------------------------
103700 2535-AGREGAR-RARO-I.
103800
103900     MOVE 'N' TO WS-ENCONTRADO.
104000     PERFORM 2536-COMPARAR-RARO-I THRU 2536-COMPARAR-RARO-F
104100             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CANT-RAROS
104200
104300     IF WS-ENCONTRADO EQUAL 'N' AND WS-CANT-RAROS < 5
104400        ADD 1 TO WS-CANT-RAROS
104500        MOVE TRN-SYMBOL TO WS-RARO-NOMBRE(WS-CANT-RAROS)
104600     END-IF.
104700
104800 2535-AGREGAR-RARO-F. EXIT.
104900*    FIN DE 2535-AGREGAR-RARO.
105000
105100*-------------------------------------------------------------
105200*    2536-COMPARAR-RARO-I - COMPARA UNA POSICION DE LA LISTA
105300*    DE SIMBOLOS NO USUALES CONTRA EL SIMBOLO ACTUAL.
105400*-------------------------------------------------------------
105500 2536-COMPARAR-RARO-I.
105600
105700     IF WS-RARO-NOMBRE(WS-IX) EQUAL TRN-SYMBOL
105800        MOVE 'Y' TO WS-ENCONTRADO
105900     END-IF.
106000
106100 2536-COMPARAR-RARO-F. EXIT.
106200*    FIN DE 2536-COMPARAR-RARO.
106300
106400*-------------------------------------------------------------
106500*    2540-CRIPTO-SIMBOLO-I - UN SIMBOLO ES CRIPTO SI TERMINA
106600*    EN '/USD' (SE EXCLUYE DE LA REGLA R8).
106700*-------------------------------------------------------------
106800 2540-CRIPTO-SIMBOLO-I.
106900
107000*    SOLO SE PRUEBA EL SUFIJO SI EL SIMBOLO TIENE POR LO MENOS
107100*    4 CARACTERES - SI NO, NO PUEDE TERMINAR EN '/USD'.
107200     MOVE 'N' TO WS-ES-CRIPTO.
107300     IF WS-SIMB-LEN NOT < 4
107400        IF TRN-SYMBOL(WS-SIMB-LEN - 3:4) EQUAL '/USD'
107500           MOVE 'Y' TO WS-ES-CRIPTO
107600        END-IF
107700     END-IF.
107800
107900 2540-CRIPTO-SIMBOLO-F. EXIT.
108000*    FIN DE 2540-CRIPTO-SIMBOLO.
108100
108200*-------------------------------------------------------------
108300*    2550-FRACCION-SIMBOLO-I - REGLA R8.  SI LA CANTIDAD
108400*    TIENE PARTE FRACCIONARIA Y EL SIMBOLO NO ES CRIPTO, SE
108500*    ACUMULA EN LA TABLA DE SIMBOLOS.
108600*-------------------------------------------------------------
108700 2550-FRACCION-SIMBOLO-I.
108800
108900*    SOLO SE EVALUA SI LA CANTIDAD ES NUMERICA Y EL SIMBOLO
109000*    NO ES CRIPTO (SOL-0197) - LOS CRIPTO FRACCIONAN NORMAL.
109100     IF WS-ES-CRIPTO EQUAL 'N' AND TRN-QUANTITY-VALID EQUAL 'Y'
109200*    VALOR ABSOLUTO DE LA CANTIDAD, SIN SIGNO - ASI SE PUEDE
109300*    PARTIR EN ENTERO/FRACCION POR REDEFINES MAS ADELANTE
109400*    (WS-CANTIDAD-ABS-R) SIN TOCAR NINGUN BYTE DE SIGNO.
109500        IF TRN-QUANTITY < ZERO
109600           COMPUTE WS-CANTIDAD-ABS = TRN-QUANTITY * -1
109700        ELSE
109800           MOVE TRN-QUANTITY TO WS-CANTIDAD-ABS
109900        END-IF
110000*    SI LA PARTE FRACCIONARIA NO ES CERO, LA CANTIDAD TIENE
110100*    DECIMALES - SE ACUMULA EN EL CONTADOR DE ESE SIMBOLO.
110200        IF WS-QTY-FRACCION NOT EQUAL ZERO
110300           ADD 1 TO WS-SIMB-FRAC-CNT(WS-SIMB-IX)
110400        END-IF
110500     END-IF.
110600
110700 2550-FRACCION-SIMBOLO-F. EXIT.
110800*    FIN DE 2550-FRACCION-SIMBOLO.
110900
111000*-------------------------------------------------------------
111100*    2600-ACUMULAR-TIPO-I - REGLA R10 (CONTEO POR CODIGO DE
111200*    TIPO DE TRANSACCION).
111300*-------------------------------------------------------------
111400 2600-ACUMULAR-TIPO-I.
111500
111600*    BUSCA EL CODIGO DE TIPO DE LA TRANSACCION ACTUAL EN LA
111700*    TABLA DE TIPOS (BUSQUEDA LINEAL, MISMO CRITERIO QUE LA
111800*    TABLA DE SIMBOLOS EN 2510-BUSCAR-SIMBOLO-I).
111900     MOVE ZEROS TO WS-TIPO-IX.
112000     PERFORM 2610-COMPARAR-TIPO-I THRU 2610-COMPARAR-TIPO-F
112100             VARYING WS-IX FROM 1 BY 1
112200             UNTIL WS-IX > WS-CANT-TIPOS
112300                OR WS-TIPO-IX NOT EQUAL ZEROS.
112400
112500*    CODIGO NUEVO - SE AGREGA AL FINAL DE LA TABLA ANTES DE
112600*    SUMAR LA TRANSACCION ACTUAL.
112700     IF WS-TIPO-IX EQUAL ZEROS
112800        ADD 1 TO WS-CANT-TIPOS
112900        MOVE WS-CANT-TIPOS TO WS-TIPO-IX
113000        MOVE TRN-CODE TO WS-TIPO-NOMBRE(WS-TIPO-IX)
113100        MOVE ZEROS    TO WS-TIPO-CANT(WS-TIPO-IX)
113200     END-IF.
113300     ADD 1 TO WS-TIPO-CANT(WS-TIPO-IX).
113400
113500 2600-ACUMULAR-TIPO-F. EXIT.
113600*    FIN DE 2600-ACUMULAR-TIPO.
113700
113800*-------------------------------------------------------------
113900*    2610-COMPARAR-TIPO-I - COMPARA UNA POSICION DE LA TABLA
114000*    DE TIPOS CONTRA EL CODIGO DE LA TRANSACCION ACTUAL.
114100*-------------------------------------------------------------
114200 2610-COMPARAR-TIPO-I.
114300
114400     IF WS-TIPO-NOMBRE(WS-IX) EQUAL TRN-CODE
114500        MOVE WS-IX TO WS-TIPO-IX
114600     END-IF.
114700
114800 2610-COMPARAR-TIPO-F. EXIT.
114900*    FIN DE 2610-COMPARAR-TIPO.
115000
115100*-------------------------------------------------------------
115200*    7100-CALCULAR-JDN-I - CONVIERTE LA FECHA EN WS-FP-STRING
115300*    (AAAA-MM-DD) A NUMERO DE DIA JULIANO (WS-JDN-RESULT),
115400*    FORMULA DE FLIEGEL Y VAN FLANDERN (SOL-0234).  SE USA
115500*    DIVIDE PASO A PASO PORQUE TRUNCA LA PARTE ENTERA IGUAL
115600*    QUE LA FORMULA ORIGINAL EN ARITMETICA ENTERA.
115700*-------------------------------------------------------------
115800 7100-CALCULAR-JDN-I.
115900
116000*    AJUSTE DE MES/ANIO PARA QUE EL CALCULO TRATE ENERO Y
116100*    FEBRERO COMO MESES 13 Y 14 DEL ANIO ANTERIOR - ASI EVITA
116200*    UN CASO APARTE PARA LOS ANIOS BISIESTOS (SOL-0245).
116300     COMPUTE WS-JDN-TMP1 = 14 - WS-FP-MM.
116400     DIVIDE WS-JDN-TMP1 BY 12 GIVING WS-JDN-A.
116500     COMPUTE WS-JDN-Y2 = WS-FP-AAAA + 4800 - WS-JDN-A.
116600     COMPUTE WS-JDN-M2 = WS-FP-MM + (12 * WS-JDN-A) - 3.
116700*    TERMINOS DE LA FORMULA - CADA DIVIDE TRUNCA IGUAL QUE LA
116800*    ARITMETICA ENTERA ORIGINAL (SOL-0245).
116900     COMPUTE WS-JDN-TMP2 = (153 * WS-JDN-M2) + 2.
117000     DIVIDE WS-JDN-TMP2 BY 5   GIVING WS-JDN-TMP3.
117100     DIVIDE WS-JDN-Y2   BY 4   GIVING WS-JDN-TMP4.
117200     DIVIDE WS-JDN-Y2   BY 100 GIVING WS-JDN-TMP5.
117300     DIVIDE WS-JDN-Y2   BY 400 GIVING WS-JDN-TMP6.
117400*    RESULTADO FINAL - NUMERO DE DIA JULIANO DE LA FECHA
117500*    QUE HABIA EN WS-FP-STRING AL ENTRAR A ESTE PARRAFO.
117600     COMPUTE WS-JDN-RESULT = WS-FP-DD + WS-JDN-TMP3
117700             + (365 * WS-JDN-Y2) + WS-JDN-TMP4 - WS-JDN-TMP5
117800             + WS-JDN-TMP6 - 32045.
117900
118000 7100-CALCULAR-JDN-F. EXIT.
118100*    FIN DE 7100-CALCULAR-JDN.
118200
118300*-------------------------------------------------------------
118400*    7910-AGREGAR-ERROR-I - AGREGA WS-MSG-TEMP A LA TABLA DE
118500*    ERRORES (MAXIMO 5).
118600*-------------------------------------------------------------
118700 7910-AGREGAR-ERROR-I.
118800
118900*    SI LA TABLA YA ESTA LLENA, EL ERROR EXTRA SE PIERDE - NO
119000*    DEBERIA PASAR NUNCA (EL VALIDADOR SOLO GENERA UN ERROR
119100*    FATAL POR CORRIDA), PERO SE PROTEGE IGUAL.
119200     IF WS-CANT-ERRORES < 5
119300        ADD 1 TO WS-CANT-ERRORES
119400        MOVE WS-MSG-TEMP TO WS-ERROR-TEXTO(WS-CANT-ERRORES)
119500     END-IF.
119600
119700 7910-AGREGAR-ERROR-F. EXIT.
119800*    FIN DE 7910-AGREGAR-ERROR.
119900
120000*-------------------------------------------------------------
120100*    7920-AGREGAR-AVISO-I - AGREGA WS-MSG-TEMP A LA TABLA DE
120200*    AVISOS (MAXIMO 20).
120300*-------------------------------------------------------------
120400 7920-AGREGAR-AVISO-I.
120500
120600*    MISMO CRITERIO DE PROTECCION QUE 7910-AGREGAR-ERROR-I,
120700*    PERO CON TOPE DE 20 (HAY HASTA 8 AVISOS FIJOS MAS UNO
120800*    POR SIMBOLO CON CANTIDADES FRACCIONARIAS).
120900     IF WS-CANT-AVISOS < 20
121000        ADD 1 TO WS-CANT-AVISOS
121100        MOVE WS-MSG-TEMP TO WS-AVISO-TEXTO(WS-CANT-AVISOS)
121200     END-IF.
121300
121400 7920-AGREGAR-AVISO-F. EXIT.
121500*    FIN DE 7920-AGREGAR-AVISO.
121600
121700*-------------------------------------------------------------
121800*    8000-REPORTE-I - ARMA LOS AVISOS PENDIENTES Y EMITE EL
121900*    LISTADO DE VALIDACION COMPLETO (132 BYTES POR LINEA).
122000*-------------------------------------------------------------
122100 8000-REPORTE-I.
122200
122300     PERFORM 8100-ARMAR-AVISOS-I THRU 8100-ARMAR-AVISOS-F.
122400
122500*    SOLO SE IMPRIME SI EL LISTADO PUDO ABRIRSE - SI EL OPEN
122600*    FALLO, EL PROGRAMA YA VIENE CONDENADO A RETURN-CODE 9999
122700*    Y NO HAY DONDE ESCRIBIR NADA.
122800     IF WS-LISTADO-ABIERTO EQUAL 'Y'
122900        PERFORM 8200-BANNER-I  THRU 8200-BANNER-F
123000        PERFORM 8300-RESUMEN-I THRU 8300-RESUMEN-F
123100        PERFORM 8400-TIPOS-I   THRU 8400-TIPOS-F
123200        PERFORM 8500-AVISOS-I  THRU 8500-AVISOS-F
123300        PERFORM 8600-ERRORES-I THRU 8600-ERRORES-F
123400        PERFORM 8700-CIERRE-I  THRU 8700-CIERRE-F
123500     END-IF.
123600
123700 8000-REPORTE-F. EXIT.
123800*    FIN DE 8000-REPORTE.
123900
124000*-------------------------------------------------------------
124100*    8100-ARMAR-AVISOS-I - CONVIERTE CADA CONTADOR/TABLA DE
124200*    LAS REGLAS R2 A R8 EN SU LINEA DE AVISO CORRESPONDIENTE,
124300*    SOLO SI TIENE ALGO QUE INFORMAR.
124400*-------------------------------------------------------------
124500 8100-ARMAR-AVISOS-I.
124600
124700*    UN PERFORM POR CADA AVISO FIJO (UNO POR REGLA), EN EL
124800*    ORDEN EN QUE VAN A APARECER EN EL LISTADO.
124900     PERFORM 8110-AVISO-FALTA-FECHA-I
125000        THRU 8110-AVISO-FALTA-FECHA-F.
125100     PERFORM 8120-AVISO-FALTA-MONTO-I
125200        THRU 8120-AVISO-FALTA-MONTO-F.
125300     PERFORM 8130-AVISO-FALTA-SIMBOLO-I
125400        THRU 8130-AVISO-FALTA-SIMBOLO-F.
125500     PERFORM 8140-AVISO-RANGO-FECHA-I
125600        THRU 8140-AVISO-RANGO-FECHA-F.
125700     PERFORM 8150-AVISO-FECHA-FUTURA-I
125800        THRU 8150-AVISO-FECHA-FUTURA-F.
125900     PERFORM 8160-AVISO-MONTO-GRANDE-I
126000        THRU 8160-AVISO-MONTO-GRANDE-F.
126100     PERFORM 8170-AVISO-MONTO-CERO-I
126200        THRU 8170-AVISO-MONTO-CERO-F.
126300     PERFORM 8180-AVISO-SIMBOLO-RARO-I
126400        THRU 8180-AVISO-SIMBOLO-RARO-F.
126500*    EL AVISO DE CANTIDADES FRACCIONARIAS ES UNO POR SIMBOLO
126600*    UNICO - NO ES FIJO COMO LOS ANTERIORES.
126700     PERFORM 8190-AVISO-FRACCION-I
126800        THRU 8190-AVISO-FRACCION-F
126900        VARYING WS-IX FROM 1 BY 1
127000        UNTIL WS-IX > WS-CANT-SIMBOLOS-UNICOS.
127100
127200 8100-ARMAR-AVISOS-F. EXIT.
127300*    FIN DE 8100-ARMAR-AVISOS.
127400
127500*-------------------------------------------------------------
127600*    8110-AVISO-FALTA-FECHA-I - AVISO DE LA REGLA R2 PARA
127700*    TRANSACCIONES SIN FECHA.
127800*-------------------------------------------------------------
127900 8110-AVISO-FALTA-FECHA-I.
128000
128100     IF WS-CANT-FALTA-FECHA > 0
128200        MOVE WS-CANT-FALTA-FECHA TO WS-EDIT-7
128300        MOVE SPACES TO WS-MSG-TEMP
128400        STRING WS-EDIT-7 DELIMITED BY SIZE
128500               ' missing values in Date/Time' DELIMITED BY SIZE
128600               INTO WS-MSG-TEMP
128700        PERFORM 7920-AGREGAR-AVISO-I THRU 7920-AGREGAR-AVISO-F
128800     END-IF.
128900
129000 8110-AVISO-FALTA-FECHA-F. EXIT.
129100*    FIN DE 8110-AVISO-FALTA-FECHA.
129200
129300*-------------------------------------------------------------
129400*    8120-AVISO-FALTA-MONTO-I - AVISO DE LA REGLA R2 PARA
129500*    TRANSACCIONES SIN MONTO VALIDO.
129600*-------------------------------------------------------------
129700 8120-AVISO-FALTA-MONTO-I.
129800
129900     IF WS-CANT-FALTA-MONTO > 0
130000        MOVE WS-CANT-FALTA-MONTO TO WS-EDIT-7
130100        MOVE SPACES TO WS-MSG-TEMP
130200        STRING WS-EDIT-7 DELIMITED BY SIZE
130300               ' missing values in Amount' DELIMITED BY SIZE
130400               INTO WS-MSG-TEMP
130500        PERFORM 7920-AGREGAR-AVISO-I THRU 7920-AGREGAR-AVISO-F
130600     END-IF.
130700
130800 8120-AVISO-FALTA-MONTO-F. EXIT.
130900*    FIN DE 8120-AVISO-FALTA-MONTO.
131000
131100*-------------------------------------------------------------
131200*    8130-AVISO-FALTA-SIMBOLO-I - AVISO DE LA REGLA R2 PARA
131300*    TRANSACCIONES SIN SIMBOLO.
131400*-------------------------------------------------------------
131500 8130-AVISO-FALTA-SIMBOLO-I.
131600
131700     IF WS-CANT-FALTA-SIMBOLO > 0
131800        MOVE WS-CANT-FALTA-SIMBOLO TO WS-EDIT-7
131900        MOVE SPACES TO WS-MSG-TEMP
132000        STRING WS-EDIT-7 DELIMITED BY SIZE
132100               ' missing values in Symbol' DELIMITED BY SIZE
132200               INTO WS-MSG-TEMP
132300        PERFORM 7920-AGREGAR-AVISO-I THRU 7920-AGREGAR-AVISO-F
132400     END-IF.
132500
132600 8130-AVISO-FALTA-SIMBOLO-F. EXIT.
132700*    FIN DE 8130-AVISO-FALTA-SIMBOLO.
132800
132900*-------------------------------------------------------------
133000*    8140-AVISO-RANGO-FECHA-I - REGLA R3.  CALCULA LOS DIAS
133100*    JULIANOS DE LAS FECHAS MINIMA Y MAXIMA Y AVISA SI EL
133200*    RANGO SUPERA LOS 2000 DIAS (SOL-0234).
133300*-------------------------------------------------------------
133400 8140-AVISO-RANGO-FECHA-I.
133500
133600*    SOLO TIENE SENTIDO SI HUBO AL MENOS UNA TRANSACCION CON
133700*    FECHA (WS-FECHA-MIN QUEDA EN BLANCO SI NO HUBO NINGUNA).
133800     IF WS-FECHA-MIN NOT EQUAL SPACES
133900*    CALCULA EL DIA JULIANO DE LA FECHA MINIMA...
134000        MOVE WS-FECHA-MIN TO WS-FP-STRING
134100        PERFORM 7100-CALCULAR-JDN-I THRU 7100-CALCULAR-JDN-F
134200        MOVE WS-JDN-RESULT TO WS-JDN-MIN
134300*    ... Y DESPUES EL DE LA FECHA MAXIMA (MISMO PARRAFO,
134400*    REUTILIZANDO WS-FP-STRING/WS-JDN-RESULT).
134500        MOVE WS-FECHA-MAX TO WS-FP-STRING
134600        PERFORM 7100-CALCULAR-JDN-I THRU 7100-CALCULAR-JDN-F
134700        MOVE WS-JDN-RESULT TO WS-JDN-MAX
134800        COMPUTE WS-DIAS-RANGO = WS-JDN-MAX - WS-JDN-MIN
134900*    SI LA DIFERENCIA SUPERA LOS 2000 DIAS, SE AVISA.
135000        IF WS-DIAS-RANGO > 2000
135100           MOVE WS-DIAS-RANGO TO WS-EDIT-RANGO
135200           MOVE SPACES TO WS-MSG-TEMP
135300           STRING 'Large date range detected: '
135400                  DELIMITED BY SIZE
135500                  WS-EDIT-RANGO DELIMITED BY SIZE
135600                  ' days (min to max)' DELIMITED BY SIZE
135700                  INTO WS-MSG-TEMP
135800           PERFORM 7920-AGREGAR-AVISO-I
135900              THRU 7920-AGREGAR-AVISO-F
136000        END-IF
136100     END-IF.
136200
136300 8140-AVISO-RANGO-FECHA-F. EXIT.
136400*    FIN DE 8140-AVISO-RANGO-FECHA.
136500
136600*-------------------------------------------------------------
136700*    8150-AVISO-FECHA-FUTURA-I - AVISO DE LA REGLA R4 PARA
136800*    TRANSACCIONES CON FECHA POSTERIOR A LA FECHA DE PROCESO.
136900*-------------------------------------------------------------
137000 8150-AVISO-FECHA-FUTURA-I.
137100
137200     IF WS-CANT-FECHA-FUTURA > 0
137300        MOVE WS-CANT-FECHA-FUTURA TO WS-EDIT-7
137400        MOVE SPACES TO WS-MSG-TEMP
137500        STRING WS-EDIT-7 DELIMITED BY SIZE
137600               ' transactions have future dates'
137700               DELIMITED BY SIZE
137800               INTO WS-MSG-TEMP
137900        PERFORM 7920-AGREGAR-AVISO-I THRU 7920-AGREGAR-AVISO-F
138000     END-IF.
138100
138200 8150-AVISO-FECHA-FUTURA-F. EXIT.
138300*    FIN DE 8150-AVISO-FECHA-FUTURA.
138400
138500*-------------------------------------------------------------
138600*    8160-AVISO-MONTO-GRANDE-I - AVISO DE LA REGLA R5 PARA
138700*    MONTOS MAYORES A U$S 1.000.000.
138800*-------------------------------------------------------------
138900 8160-AVISO-MONTO-GRANDE-I.
139000
139100     IF WS-CANT-MONTO-GRANDE > 0
139200        MOVE WS-CANT-MONTO-GRANDE TO WS-EDIT-7
139300        MOVE SPACES TO WS-MSG-TEMP
139400        STRING WS-EDIT-7 DELIMITED BY SIZE
139500               ' transactions with amounts over $1,000,000'
139600               DELIMITED BY SIZE
139700               INTO WS-MSG-TEMP
139800        PERFORM 7920-AGREGAR-AVISO-I THRU 7920-AGREGAR-AVISO-F
139900     END-IF.
140000
140100 8160-AVISO-MONTO-GRANDE-F. EXIT.
140200*    FIN DE 8160-AVISO-MONTO-GRANDE.
140300
140400*-------------------------------------------------------------
140500*    8170-AVISO-MONTO-CERO-I - AVISO DE LA REGLA R6 PARA
140600*    MONTOS EN CERO (FUERA DE RECEIVE DELIVER).
140700*-------------------------------------------------------------
140800 8170-AVISO-MONTO-CERO-I.
140900
141000     IF WS-CANT-MONTO-CERO > 0
141100        MOVE WS-CANT-MONTO-CERO TO WS-EDIT-7
141200        MOVE SPACES TO WS-MSG-TEMP
141300        STRING WS-EDIT-7 DELIMITED BY SIZE
141400               ' transactions with zero amounts'
141500               DELIMITED BY SIZE
141600               INTO WS-MSG-TEMP
141700        PERFORM 7920-AGREGAR-AVISO-I THRU 7920-AGREGAR-AVISO-F
141800     END-IF.
141900
142000 8170-AVISO-MONTO-CERO-F. EXIT.
142100*    FIN DE 8170-AVISO-MONTO-CERO.
142200
142300*-------------------------------------------------------------
142400*    8180-AVISO-SIMBOLO-RARO-I - REGLA R7.  LISTA HASTA 5
142500*    SIMBOLOS NO USUALES DISTINTOS EN UN SOLO AVISO.
142600*-------------------------------------------------------------
142700 8180-AVISO-SIMBOLO-RARO-I.
142800
142900     IF WS-HAY-SIMBOLO-RARO EQUAL 'Y'
143000        MOVE SPACES TO WS-MSG-TEMP
143100        MOVE 1 TO WS-PUNTERO
143200        STRING 'Unusual symbols found: ' DELIMITED BY SIZE
143300               INTO WS-MSG-TEMP WITH POINTER WS-PUNTERO
143400*    ARMA LA LISTA SEPARADA POR COMAS, UN SIMBOLO POR CADA
143500*    VUELTA DE 8181-LISTAR-RARO-I.
143600        PERFORM 8181-LISTAR-RARO-I THRU 8181-LISTAR-RARO-F
143700                VARYING WS-IX FROM 1 BY 1
143800                UNTIL WS-IX > WS-CANT-RAROS
143900        PERFORM 7920-AGREGAR-AVISO-I THRU 7920-AGREGAR-AVISO-F
144000     END-IF.
144100
144200 8180-AVISO-SIMBOLO-RARO-F. EXIT.
144300*    FIN DE 8180-AVISO-SIMBOLO-RARO.
144400
144500*-------------------------------------------------------------
144600*    8181-LISTAR-RARO-I - AGREGA UN SIMBOLO A LA LISTA DEL
144700*    AVISO, CON SU COMA SEPARADORA SI NO ES EL PRIMERO.
144800*-------------------------------------------------------------
144900 8181-LISTAR-RARO-I.
145000
145100     IF WS-IX > 1
145200        STRING ', ' DELIMITED BY SIZE
145300               INTO WS-MSG-TEMP WITH POINTER WS-PUNTERO
145400     END-IF.
145500     STRING WS-RARO-NOMBRE(WS-IX) DELIMITED BY SPACE
145600            INTO WS-MSG-TEMP WITH POINTER WS-PUNTERO.
145700
145800 8181-LISTAR-RARO-F. EXIT.
145900*    FIN DE 8181-LISTAR-RARO.
146000
146100*-------------------------------------------------------------
146200*    8190-AVISO-FRACCION-I - REGLA R8.  UN AVISO POR CADA
146300*    SIMBOLO NO CRIPTO CON CANTIDADES FRACCIONARIAS.
146400*-------------------------------------------------------------
146500 8190-AVISO-FRACCION-I.
146600
146700     IF WS-SIMB-FRAC-CNT(WS-IX) > 0
146800        MOVE WS-SIMB-FRAC-CNT(WS-IX) TO WS-EDIT-5
146900        MOVE SPACES TO WS-MSG-TEMP
147000        STRING 'Fractional quantities found for '
147100               DELIMITED BY SIZE
147200               WS-SIMB-NOMBRE(WS-IX) DELIMITED BY SPACE
147300               ': ' DELIMITED BY SIZE
147400               WS-EDIT-5 DELIMITED BY SIZE
147500               ' transactions' DELIMITED BY SIZE
147600               INTO WS-MSG-TEMP
147700        PERFORM 7920-AGREGAR-AVISO-I THRU 7920-AGREGAR-AVISO-F
147800     END-IF.
147900
148000 8190-AVISO-FRACCION-F. EXIT.
148100*    FIN DE 8190-AVISO-FRACCION.
148200
148300*-------------------------------------------------------------
148400*    8200-BANNER-I - TITULO DEL LISTADO (REPORT SECTION 1).
148500*-------------------------------------------------------------
148600 8200-BANNER-I.
148700
148800*    LINEA 1 - NOMBRE DEL ARCHIVO QUE SE ESTA VALIDANDO.
148900     MOVE SPACES TO IMP-LINEA.
149000     STRING 'Validating Tastyworks data: ' DELIMITED BY SIZE
149100            WS-NOMBRE-ARCHIVO DELIMITED BY SPACE
149200            INTO IMP-TEXTO.
149300     WRITE REG-SALIDA FROM IMP-LINEA.
149400
149500*    LINEA 2 - SEPARADOR DE GUIONES (SOL-0349).
149600     MOVE SPACES TO IMP-LINEA.
149700     MOVE WS-LINEA-60 TO IMP-TEXTO(1:60).
149800     WRITE REG-SALIDA FROM IMP-LINEA.
149900
150000*    LINEA 3 - FORMATO DETECTADO (NUEVO, LEGADO O INVALIDO).
150100     MOVE SPACES TO IMP-LINEA.
150200     EVALUATE WS-FORMATO
150300        WHEN 'NUEVO'
150400           MOVE 'File format: new' TO IMP-TEXTO
150500        WHEN 'LEGADO'
150600           MOVE 'File format: legacy' TO IMP-TEXTO
150700        WHEN OTHER
150800           MOVE 'Invalid CSV format - missing required headers'
150900                TO IMP-TEXTO
151000     END-EVALUATE.
151100     WRITE REG-SALIDA FROM IMP-LINEA.
151200
151300*    LINEA 4 - CANTIDAD DE TRANSACCIONES LEIDAS.
151400     MOVE SPACES TO IMP-LINEA.
151500     MOVE WS-TOTAL-TRANSACCIONES TO WS-EDIT-7.
151600     STRING 'Data loaded: ' DELIMITED BY SIZE
151700            WS-EDIT-7 DELIMITED BY SIZE
151800            ' transactions' DELIMITED BY SIZE
151900            INTO IMP-TEXTO.
152000     WRITE REG-SALIDA FROM IMP-LINEA.
152100
152200 8200-BANNER-F. EXIT.
152300*    FIN DE 8200-BANNER.
152400
152500*-------------------------------------------------------------
152600*    8300-RESUMEN-I - BLOQUE "DATA SUMMARY" (REPORT SECTION).
152700*-------------------------------------------------------------
152800 8300-RESUMEN-I.
152900
153000     MOVE SPACES TO IMP-LINEA.
153100     MOVE 'Data Summary' TO IMP-TEXTO.
153200     WRITE REG-SALIDA FROM IMP-LINEA.
153300
153400*    TOTAL DE TRANSACCIONES.
153500     MOVE SPACES TO IMP-LINEA.
153600     MOVE WS-TOTAL-TRANSACCIONES TO WS-EDIT-7.
153700     STRING '  Total transactions: ' DELIMITED BY SIZE
153800            WS-EDIT-7 DELIMITED BY SIZE
153900            INTO IMP-TEXTO.
154000     WRITE REG-SALIDA FROM IMP-LINEA.
154100
154200*    RANGO DE FECHAS (O 'N/A' SI NO HUBO NINGUNA TRANSACCION
154300*    CON FECHA).
154400     MOVE SPACES TO IMP-LINEA.
154500     IF WS-FECHA-MIN EQUAL SPACES
154600        MOVE '  Date range: n/a' TO IMP-TEXTO
154700     ELSE
154800        STRING '  Date range: ' DELIMITED BY SIZE
154900               WS-FECHA-MIN DELIMITED BY SIZE
155000               ' to ' DELIMITED BY SIZE
155100               WS-FECHA-MAX DELIMITED BY SIZE
155200               INTO IMP-TEXTO
155300     END-IF.
155400     WRITE REG-SALIDA FROM IMP-LINEA.
155500
155600*    CANTIDAD DE SIMBOLOS DISTINTOS (REGLA R10).
155700     MOVE SPACES TO IMP-LINEA.
155800     MOVE WS-CANT-SIMBOLOS-UNICOS TO WS-EDIT-5.
155900     STRING '  Unique symbols: ' DELIMITED BY SIZE
156000            WS-EDIT-5 DELIMITED BY SIZE
156100            INTO IMP-TEXTO.
156200     WRITE REG-SALIDA FROM IMP-LINEA.
156300
156400*    VOLUMEN TOTAL ACUMULADO (REGLA R9).
156500     MOVE SPACES TO IMP-LINEA.
156600     MOVE WS-VOLUMEN-TOTAL TO WS-EDIT-VOLUMEN.
156700     STRING '  Total volume: $' DELIMITED BY SIZE
156800            WS-EDIT-VOLUMEN DELIMITED BY SIZE
156900            INTO IMP-TEXTO.
157000     WRITE REG-SALIDA FROM IMP-LINEA.
157100
157200 8300-RESUMEN-F. EXIT.
157300*    FIN DE 8300-RESUMEN.
157400
157500*-------------------------------------------------------------
157600*    8400-TIPOS-I - BLOQUE "TRANSACTION TYPES" (REGLA R10).
157700*-------------------------------------------------------------
157800 8400-TIPOS-I.
157900
158000     MOVE SPACES TO IMP-LINEA.
158100     MOVE 'Transaction Types' TO IMP-TEXTO.
158200     WRITE REG-SALIDA FROM IMP-LINEA.
158300
158400*    UNA LINEA POR CADA CODIGO DE TIPO DISTINTO VISTO EN EL
158500*    ARCHIVO, EN EL ORDEN EN QUE SE ENCONTRARON POR PRIMERA VEZ.
158600     PERFORM 8410-LINEA-TIPO-I THRU 8410-LINEA-TIPO-F
158700             VARYING WS-TIPO-IX FROM 1 BY 1
158800             UNTIL WS-TIPO-IX > WS-CANT-TIPOS.
158900
159000 8400-TIPOS-F. EXIT.
159100*    FIN DE 8400-TIPOS.
159200
159300*-------------------------------------------------------------
159400*    8410-LINEA-TIPO-I - UNA LINEA "NOMBRE: CANTIDAD" DEL
159500*    BLOQUE DE TIPOS DE TRANSACCION.
159600*-------------------------------------------------------------
159700 8410-LINEA-TIPO-I.
159800
159900     MOVE SPACES TO IMP-LINEA.
160000     MOVE WS-TIPO-CANT(WS-TIPO-IX) TO WS-EDIT-7.
160100     STRING '  ' DELIMITED BY SIZE
160200            WS-TIPO-NOMBRE(WS-TIPO-IX) DELIMITED BY SPACE
160300            ': ' DELIMITED BY SIZE
160400            WS-EDIT-7 DELIMITED BY SIZE
160500            INTO IMP-TEXTO.
160600     WRITE REG-SALIDA FROM IMP-LINEA.
160700
160800 8410-LINEA-TIPO-F. EXIT.
160900*    FIN DE 8410-LINEA-TIPO.
161000
161100*-------------------------------------------------------------
161200*    8500-AVISOS-I - BLOQUE "WARNINGS" (R2 A R8 - SOLO SI
161300*    HAY AL MENOS UN AVISO ACUMULADO).
161400*-------------------------------------------------------------
161500 8500-AVISOS-I.
161600
161700*    EL BLOQUE COMPLETO (TITULO Y DETALLE) SE OMITE SI NO HAY
161800*    NINGUN AVISO - 8700-CIERRE-I IMPRIME OTRA LINEA APARTE
161900*    PARA ESE CASO.
162000     IF WS-CANT-AVISOS > 0
162100        MOVE SPACES TO IMP-LINEA
162200        MOVE WS-CANT-AVISOS TO WS-EDIT-5
162300        STRING 'Warnings (' DELIMITED BY SIZE
162400               WS-EDIT-5 DELIMITED BY SIZE
162500               ')' DELIMITED BY SIZE
162600               INTO IMP-TEXTO
162700        WRITE REG-SALIDA FROM IMP-LINEA
162800        PERFORM 8510-LINEA-AVISO-I THRU 8510-LINEA-AVISO-F
162900                VARYING WS-IX FROM 1 BY 1
163000                UNTIL WS-IX > WS-CANT-AVISOS
163100     END-IF.
163200
163300 8500-AVISOS-F. EXIT.
163400*    FIN DE 8500-AVISOS.
163500
163600*-------------------------------------------------------------
163700*    8510-LINEA-AVISO-I - UNA LINEA DE DETALLE DEL BLOQUE DE
163800*    AVISOS.
163900*-------------------------------------------------------------
164000 8510-LINEA-AVISO-I.
164100
164200     MOVE SPACES TO IMP-LINEA.
164300     STRING '  - ' DELIMITED BY SIZE
164400            WS-AVISO-TEXTO(WS-IX) DELIMITED BY SIZE
164500            INTO IMP-TEXTO.
164600     WRITE REG-SALIDA FROM IMP-LINEA.
164700
164800 8510-LINEA-AVISO-F. EXIT.
164900*    FIN DE 8510-LINEA-AVISO.
165000
165100*-------------------------------------------------------------
165200*    8600-ERRORES-I - BLOQUE "ERRORS" (FORMATO INVALIDO O
165300*    FALLA DE LECTURA - SOLO SI HUBO ALGUN ERROR FATAL).
165400*-------------------------------------------------------------
165500 8600-ERRORES-I.
165600
165700     IF WS-CANT-ERRORES > 0
165800        MOVE SPACES TO IMP-LINEA
165900        MOVE WS-CANT-ERRORES TO WS-EDIT-5
166000        STRING 'Errors (' DELIMITED BY SIZE
166100               WS-EDIT-5 DELIMITED BY SIZE
166200               ')' DELIMITED BY SIZE
166300               INTO IMP-TEXTO
166400        WRITE REG-SALIDA FROM IMP-LINEA
166500        PERFORM 8610-LINEA-ERROR-I THRU 8610-LINEA-ERROR-F
166600                VARYING WS-IX FROM 1 BY 1
166700                UNTIL WS-IX > WS-CANT-ERRORES
166800     END-IF.
166900
167000 8600-ERRORES-F. EXIT.
167100*    FIN DE 8600-ERRORES.
167200
167300*-------------------------------------------------------------
167400*    8610-LINEA-ERROR-I - UNA LINEA DE DETALLE DEL BLOQUE DE
167500*    ERRORES.
167600*-------------------------------------------------------------
167700 8610-LINEA-ERROR-I.
167800
167900     MOVE SPACES TO IMP-LINEA.
168000     STRING '  - ' DELIMITED BY SIZE
168100            WS-ERROR-TEXTO(WS-IX) DELIMITED BY SIZE
168200            INTO IMP-TEXTO.
168300     WRITE REG-SALIDA FROM IMP-LINEA.
168400
168500 8610-LINEA-ERROR-F. EXIT.
168600*    FIN DE 8610-LINEA-ERROR.
168700
168800*-------------------------------------------------------------
168900*    8700-CIERRE-I - LINEAS DE CIERRE DEL LISTADO
169000*    (REGLA R11 - CONDICIONA EL RETURN-CODE FINAL).
169100*-------------------------------------------------------------
169200 8700-CIERRE-I.
169300
169400*    SI NO HUBO NINGUN AVISO, SE INFORMA EXPLICITAMENTE -
169500*    ASI EL OPERADOR NO TIENE QUE INFERIRLO DE LA AUSENCIA
169600*    DEL BLOQUE DE WARNINGS (SOL-0391).
169700     IF WS-CANT-AVISOS EQUAL ZEROS
169800        MOVE SPACES TO IMP-LINEA
169900        MOVE 'No data quality issues detected!' TO IMP-TEXTO
170000        WRITE REG-SALIDA FROM IMP-LINEA
170100     END-IF.
170200
170300*    MENSAJE FINAL - DEPENDE SOLO DE SI HUBO ERRORES FATALES,
170400*    NO DE LOS AVISOS (LOS AVISOS NO HACEN FALLAR LA CORRIDA).
170500     MOVE SPACES TO IMP-LINEA.
170600     IF WS-CANT-ERRORES EQUAL ZEROS
170700        MOVE 'Validation completed successfully!' TO IMP-TEXTO
170800     ELSE
170900        MOVE 'Validation FAILED - see errors above' TO IMP-TEXTO
171000     END-IF.
171100     WRITE REG-SALIDA FROM IMP-LINEA.
171200
171300 8700-CIERRE-F. EXIT.
171400*    FIN DE 8700-CIERRE.
171500
171600*-------------------------------------------------------------
171700*    9999-FINAL-I - CIERRA ARCHIVOS Y FIJA EL RETURN-CODE
171800*    SEGUN LA REGLA R11.
171900*-------------------------------------------------------------
172000 9999-FINAL-I.
172100
172200*    SOLO SE CIERRA LO QUE REALMENTE SE ABRIO.
172300     IF WS-LISTADO-ABIERTO EQUAL 'Y'
172400        CLOSE LISTADO
172500     END-IF.
172600     IF WS-FS-ENTRADA EQUAL '00'
172700        CLOSE ENTRADA
172800     END-IF.
172900
173000*    SI EL OPEN DEL LISTADO FALLO, YA QUEDO RETURN-CODE 9999 Y
173100*    NO SE TOCA - SI NO, EL CODIGO DEPENDE DE SI HUBO ERRORES
173200*    FATALES (0008) O NO (0000).  LOS AVISOS NO AFECTAN EL
173300*    RETURN-CODE, SOLO LOS ERRORES FATALES (REGLA R11).
173400     IF RETURN-CODE NOT EQUAL 9999
173500        IF WS-CANT-ERRORES > 0
173600           MOVE 0008 TO RETURN-CODE
173700        ELSE
173800           MOVE ZEROS TO RETURN-CODE
173900        END-IF
174000     END-IF.
174100
174200     DISPLAY 'PROGM50S - TERMINO CON RETURN-CODE = '
174300             RETURN-CODE.
174400
174500 9999-FINAL-F. EXIT.
174600*    FIN DE 9999-FINAL.
174700
174800*===============================================================
174900*    NOTAS DE MANTENIMIENTO - PROGM50S                         *
175000*    ===================================                       *
175100*    APENDICE DE COMENTARIOS SIN CODIGO EJECUTABLE, MANTENIDO   *
175200*    A PARTIR DE SOL-0701 (REVISION DE AUDITORIA DE SISTEMAS    *
175300*    DE 2008) PARA QUE EL PROXIMO PROGRAMADOR QUE TOQUE ESTE    *
175400*    MODULO NO TENGA QUE RECONSTRUIR EL CONTEXTO DESDE CERO.    *
175500*===============================================================
175600*
175700*    1. POR QUE EL FORMATO NUEVO NO SE PROCESA AQUI
175800*       -------------------------------------------
175900*       ESTE VALIDADOR NACIO (SOL-0098) CUANDO EL BROKER SOLO
176000*       ENTREGABA EL FORMATO LEGADO.  CUANDO EL BROKER CAMBIO
176100*       AL FORMATO NUEVO, SE DECIDIO QUE ESTE PROGRAMA SOLO
176200*       LO DETECTARA Y CORTARA LA LECTURA (SOL-0322) - EL
176300*       PROCESAMIENTO DEL FORMATO NUEVO QUEDO A CARGO DE OTRO
176400*       MODULO, FUERA DE ESTE GRUPO DE PROGRAMAS.  ESTO VIENE
176500*       PREGUNTADO SEGUIDO POR SOPORTE NIVEL 1 (SOL-0749) -
176600*       SI EL FORMATO DETECTADO ES 'NUEVO', ES NORMAL QUE EL
176700*       LISTADO NO TENGA RESUMEN NI AVISOS.
176800*
176900*    2. POR QUE EL VOLUMEN TOTAL (R9) USA VALOR ABSOLUTO
177000*       ------------------------------------------------
177100*       WS-VOLUMEN-TOTAL SUMA EL VALOR ABSOLUTO DE CADA MONTO,
177200*       NO EL NETO.  UN DEPOSITO DE 1000 Y UN RETIRO DE 1000
177300*       SUMAN 2000 AL VOLUMEN, NO CERO.  ESTO ES A PROPOSITO -
177400*       LA REGLA R9 MIDE ACTIVIDAD, NO FLUJO DE CAJA (ACLARADO
177500*       EN SOL-0718 LUEGO DE UNA CONSULTA DE RIESGO).
177600*
177700*    3. POR QUE LOS AVISOS NO CAMBIAN EL RETURN-CODE
177800*       ---------------------------------------------
177900*       SOLO LOS ERRORES FATALES (TABLA WS-TAB-ERRORES) LLEVAN
178000*       EL RETURN-CODE A 0008.  LOS AVISOS DE CALIDAD DE DATOS
178100*       (TABLA WS-TAB-AVISOS) SON INFORMATIVOS - EL JOB SIGUE
178200*       SU CURSO NORMAL AUNQUE HAYA AVISOS (REGLA R11, VER
178300*       9999-FINAL-I Y SOL-0760).
178400*
178500*    4. SOBRE LA FORMULA DE FECHA JULIANA (7100-CALCULAR-JDN-I)
178600*       ---------------------------------------------------
178700*       ES LA FORMULA DE FLIEGEL Y VAN FLANDERN, LA MISMA QUE
178800*       SE USA EN OTROS MODULOS DEL AREA QUE NECESITAN RESTAR
178900*       FECHAS SIN TABLA DE CALENDARIO.  EL AJUSTE DE ENERO/
179000*       FEBRERO COMO MESES 13/14 DEL ANIO ANTERIOR (WS-JDN-A)
179100*       ES LO QUE EVITA TRATAR LOS ANIOS BISIESTOS COMO CASO
179200*       APARTE - SOL-0245 CORRIGIO UN OLVIDO DE LA DIVISION
179300*       POR 400 EN LA VERSION ORIGINAL (SOLO AFECTABA A LOS
179400*       ANIOS SECULARES, POR ESO TARDO EN NOTARSE).
179500*
179600*    5. SOBRE LOS REDEFINES DE ESTE PROGRAMA
179700*       -------------------------------------
179800*       WS-TAB-NUEVA-LIT / WS-TAB-LEGADO-LIT - TABLAS FIJAS DE
179900*       ENCABEZADOS, CARGADAS POR LITERALES EN VEZ DE POR
180000*       ARCHIVO (NO HAY NINGUN MAESTRO DE FORMATOS EN DISCO).
180100*       WS-FECHA-HOY-R - DESCOMPONE LA FECHA DE HOY (ACCEPT
180200*       FROM DATE) PARA PODER ARMAR SU VERSION CON GUIONES.
180300*       WS-FECHA-PARSE-R - DESCOMPONE CUALQUIER FECHA AAAA-MM-
180400*       DD ANTES DE CALCULAR SU DIA JULIANO (7100).
180500*       WS-TAB-SIMBOLOS-R - SOLO PARA LIMPIAR TODA LA TABLA DE
180600*       SIMBOLOS DE UN SOLO MOVE SPACES AL INICIO (1000-INICIO).
180700*       WS-CANTIDAD-ABS-R - PARTE LA CANTIDAD SIN SIGNO EN
180800*       ENTERO/FRACCION PARA LA REGLA R8, SIN TOCAR EL BYTE DE
180900*       SIGNO DE TRN-QUANTITY (QUE SIGUE INTACTO EN EL COPY).
181000*
181100*    6. SOBRE TRN-AMOUNT Y TRN-QUANTITY EN COMP-3 (SOL-0547)
181200*       ------------------------------------------------
181300*       EL LAYOUT TWTRANS GUARDA ESTOS DOS CAMPOS EMPACADOS,
181400*       SIGUIENDO EL MISMO CRITERIO QUE NOV-CLI-IMP EN EL
181500*       MAESTRO DE CLIENTES Y QUE WS-TOTALIZADOR EN EL
181600*       PROGRAMA DE PRUEBAS DE CONTROL DE ESTE AREA - ES LA
181700*       FORMA EN QUE ESTE GRUPO GUARDA IMPORTES CON SIGNO.
181800*       COMO PROGM50S LEE TODO EL REGISTRO CON "READ ... INTO
181900*       WS-REG-TWTRANS" (COPY TWTRANS), NO HAY QUE TOCAR NADA
182000*       EN ESTE PROGRAMA PARA QUE EL CAMBIO DE USAGE FUNCIONE -
182100*       SOLO HAY QUE COMPILAR CONTRA LA VERSION ACTUALIZADA
182200*       DEL COPY.  WS-MONTO-ABS Y WS-VOLUMEN-TOTAL TAMBIEN SE
182300*       PASARON A COMP-3 PARA NO MEZCLAR USAGE DENTRO DE LA
182400*       MISMA CUENTA (SOL-0547).
182500*
182600*    7. LIMITES FIJOS DE ESTE PROGRAMA (NO CONFIGURABLES)
182700*       ---------------------------------------------
182800*       - HASTA 60 SIMBOLOS DISTINTOS (WS-TAB-SIMBOLOS, SOL-0521)
182900*       - HASTA 20 CODIGOS DE TIPO DISTINTOS (WS-TAB-TIPOS)
183000*       - HASTA 5 SIMBOLOS NO USUALES LISTADOS POR CORRIDA
183100*         (WS-TAB-RAROS, SOL-0601)
183200*       - HASTA 20 AVISOS Y 5 ERRORES POR CORRIDA (WS-TAB-
183300*         AVISOS / WS-TAB-ERRORES)
183400*       SI ALGUNO DE ESTOS LIMITES SE QUEDA CORTO, EL PROGRAMA
183500*       NO FALLA - SIMPLEMENTE DEJA DE ACUMULAR A PARTIR DE ESE
183600*       PUNTO (VER 7910/7920 Y 2535-AGREGAR-RARO-I).  NO HUBO
183700*       NUNCA UN CASO REAL QUE LOS HAYA SUPERADO.
183800*
183900*
184000*    8. GLOSARIO DE LAS REGLAS DE CALIDAD DE DATOS (R1-R11)
184100*       ----------------------------------------------------
184200*       R1  FORMATO DEL ARCHIVO - LA CABECERA DEBE COINCIDIR,
184300*           TOKEN POR TOKEN, CON LA LISTA DE ENCABEZADOS DEL
184400*           FORMATO NUEVO O DEL FORMATO LEGADO; SI NO COINCIDE
184500*           CON NINGUNA DE LAS DOS, EL ARCHIVO ES INVALIDO Y
184600*           EL PROGRAMA TERMINA CON ERROR FATAL (VER 1200).
184700*       R2  CAMPOS CRITICOS FALTANTES - SE CUENTAN POR
184800*           SEPARADO LAS TRANSACCIONES SIN FECHA, SIN MONTO
184900*           NUMERICO VALIDO Y SIN SIMBOLO (VER 2200).
185000*       R3  RANGO DE FECHAS - SE CALCULA LA FECHA MINIMA Y
185100*           MAXIMA DE TODAS LAS TRANSACCIONES CON FECHA Y SE
185200*           AVISA SI LA DIFERENCIA SUPERA LOS 2000 DIAS
185300*           (VER 2300 Y 8140, FORMULA EN 7100).
185400*       R4  FECHAS FUTURAS - SE CUENTAN LAS TRANSACCIONES CON
185500*           FECHA POSTERIOR A LA FECHA DE PROCESO (VER 2300).
185600*       R5  MONTOS GRANDES - SE CUENTAN LAS TRANSACCIONES CON
185700*           VALOR ABSOLUTO DE MONTO MAYOR A U$S 1.000.000
185800*           (VER 2400).
185900*       R6  MONTOS EN CERO - SE CUENTAN LAS TRANSACCIONES CON
186000*           MONTO EN CERO, EXCEPTO LAS DE TIPO "RECEIVE
186100*           DELIVER" (QUE LEGITIMAMENTE NO MUEVEN DINERO -
186200*           VER 2400).
186300*       R7  FORMATO DE SIMBOLO - UN SIMBOLO ES USUAL SI TODOS
186400*           SUS CARACTERES SON A-Z O '/'; LOS NO USUALES SE
186500*           LISTAN (HASTA 5 DISTINTOS) EN UN SOLO AVISO
186600*           (VER 2530 Y 8180).
186700*       R8  CANTIDADES FRACCIONARIAS - SE CUENTA, POR SIMBOLO
186800*           NO CRIPTO, CUANTAS TRANSACCIONES TIENEN CANTIDAD
186900*           CON PARTE DECIMAL DISTINTA DE CERO (VER 2550).
187000*       R9  VOLUMEN TOTAL - SUMA DEL VALOR ABSOLUTO DE TODOS
187100*           LOS MONTOS VALIDOS DEL ARCHIVO (VER 2400 Y 8300).
187200*       R10 SIMBOLOS UNICOS Y TIPOS - CANTIDAD DE SIMBOLOS
187300*           DISTINTOS Y CONTEO DE TRANSACCIONES POR CODIGO DE
187400*           TIPO (VER 2510, 2600, 8400).
187500*       R11 RETURN-CODE FINAL - 0000 SI NO HUBO ERRORES
187600*           FATALES, 0008 SI HUBO AL MENOS UNO, 9999 SI NO SE
187700*           PUDO ABRIR EL LISTADO DE SALIDA (VER 9999).
187800*
187900*    9. DIFERENCIA ENTRE ENCABEZADOS NUEVO Y LEGADO
188000*       ---------------------------------------------
188100*       FORMATO NUEVO (WS-TAB-NUEVA-LIT) - 6 COLUMNAS: DATE,
188200*       TYPE, SUB TYPE, ACTION, SYMBOL, VALUE.  ES EL FORMATO
188300*       QUE EL BROKER EMPEZO A ENTREGAR DESPUES Y QUE ESTE
188400*       VALIDADOR NO PROCESA (VER NOTA 1 MAS ARRIBA).
188500*       FORMATO LEGADO (WS-TAB-LEGADO-LIT) - 4 COLUMNAS:
188600*       DATE/TIME, TRANSACTION CODE, TRANSACTION SUBCODE,
188700*       AMOUNT.  ES EL UNICO FORMATO QUE SE VALIDA Y SE
188800*       PROCESA EN ESTE PROGRAMA (PARRAFOS 2000 EN ADELANTE).
188900*       EN AMBOS CASOS LA COMPARACION ES EXACTA, TOKEN POR
189000*       TOKEN Y SIN IMPORTAR MAYUSCULA/MINUSCULA PORQUE EL
189100*       ARCHIVO NORMALIZADO SIEMPRE LLEGA EN EL MISMO CASE
189200*       (ESO LO GARANTIZA EL PROCESO DE NORMALIZACION, FUERA
189300*       DE ESTE PROGRAMA).
189400*
189500*   10. QUE PASA SI EL ARCHIVO DE ENTRADA VIENE VACIO
189600*       ---------------------------------------------
189700*       SI EL ARCHIVO NO TIENE NI SIQUIERA LA LINEA DE
189800*       CABECERA, 1100-LEER-CABECERA-I RECIBE FILE STATUS
189900*       '10' (EOF) EN LA PRIMERA LECTURA Y EL PROGRAMA TRATA
190000*       ESO COMO FORMATO INVALIDO (NO HAY CABECERA PARA
190100*       COMPARAR) - VER 1000-INICIO-I.  ES EL MISMO AVISO QUE
190200*       SI LA CABECERA NO COINCIDIERA CON NINGUN FORMATO
190300*       CONOCIDO.
190400*
190500*   11. QUE PASA SI EL LISTADO NO SE PUEDE ABRIR
190600*       ------------------------------------------
190700*       EL PROGRAMA SIGUE LEYENDO Y VALIDANDO NORMALMENTE
190800*       (PARA QUE QUEDE CONSTANCIA EN EL DISPLAY DEL JOB LOG)
190900*       PERO NUNCA ESCRIBE EL LISTADO Y TERMINA SIEMPRE CON
191000*       RETURN-CODE 9999, SIN IMPORTAR EL RESULTADO DE LA
191100*       VALIDACION (VER 1000-INICIO-I Y 9999-FINAL-I).
191200*
191300*
191400*   12. CODIGOS DE FILE STATUS QUE ESTE PROGRAMA RECONOCE
191500*       ---------------------------------------------
191600*       '00' - OPERACION CORRECTA, SIGUE NORMAL.
191700*       '10' - FIN DE ARCHIVO EN UN READ - NO ES ERROR, ES LA
191800*              SEÑAL NORMAL DE QUE YA NO HAY MAS REGISTROS.
191900*       CUALQUIER OTRO VALOR - ERROR DE E/S, SE TRATA COMO
192000*              ERROR FATAL Y SE CORTA LA LECTURA (VER 1000,
192100*              1100, 2100).  EN LA PRACTICA CASI SIEMPRE ES
192200*              UN '35' (ARCHIVO NO EXISTE) O UN '37' (ACCESO
192300*              AL DISPOSITIVO) SEGUN EL JOB LOG DE LAS
192400*              INCIDENCIAS HISTORICAS DE ESTE PROGRAMA.
192500*
192600*   13. CONVENCION DE PREFIJOS DE ESTE PROGRAMA
192700*       ------------------------------------------
192800*       WS-   CAMPO DE TRABAJO PROPIO DE PROGM50S (NO VIENE
192900*             DE NINGUN COPY).
193000*       TRN-  CAMPO DEL LAYOUT DE TRANSACCION (COPY TWTRANS) -
193100*             COMPARTIDO CON PROGM46S.
193200*       IMP-  CAMPO DE LA LINEA DE IMPRESION DEL LISTADO.
193300*       WS-TAB-  TABLA CARGADA EN MEMORIA (POR LITERALES O
193400*             ACUMULADA DURANTE LA LECTURA) - NUNCA ES UN
193500*             ARCHIVO NI UNA BASE DE DATOS.
193600*       SUFIJO -I / -F EN UN NOMBRE DE PARRAFO - ENTRADA Y
193700*             SALIDA DE ESE PARRAFO, PARA PODER USARLO CON
193800*             PERFORM ... THRU ... (EL PARRAFO -F SIEMPRE ES
193900*             UN EXIT Y NUNCA TIENE CODIGO PROPIO).
194000*       SUFIJO 88 BAJO UN CAMPO PIC X - CONDICION NOMBRADA
194100*             (EJ. WS-FIN-LECTURA BAJO WS-STATUS-FIN) - SE
194200*             USA EN LUGAR DE COMPARAR EL VALOR A MANO EN
194300*             TODA LA LOGICA, SOLO SE COMPARA EL VALOR UNA
194400*             VEZ, EN EL SET ... TO TRUE.
194500*
194600*
194700*   14. CASOS DE PRUEBA HISTORICOS DE ESTE PROGRAMA
194800*       ---------------------------------------------
194900*       ESTOS SON LOS CASOS QUE SE PROBARON A MANO EN CADA
195000*       UNA DE LAS REVISIONES MAYORES DEL PROGRAMA (SOL-0098
195100*       EN ADELANTE) Y QUE CONVIENE VOLVER A PROBAR SI SE
195200*       TOCA ALGUNA REGLA DE CALIDAD DE DATOS:
195300*       - ARCHIVO VACIO (SIN CABECERA) -> FORMATO INVALIDO.
195400*       - CABECERA DEL FORMATO NUEVO -> SE DETECTA Y CORTA
195500*         SIN PROCESAR NINGUNA TRANSACCION.
195600*       - CABECERA DEL FORMATO LEGADO, SIN TRANSACCIONES ->
195700*         RESUMEN EN CERO, SIN AVISOS NI ERRORES.
195800*       - UNA TRANSACCION CON FECHA EN BLANCO -> SUMA A
195900*         WS-CANT-FALTA-FECHA, NO ENTRA AL CALCULO DE RANGO
196000*         NI AL DE FECHAS FUTURAS.
196100*       - UNA TRANSACCION DE "RECEIVE DELIVER" CON MONTO EN
196200*         CERO -> NO SUMA A WS-CANT-MONTO-CERO (EXCEPCION
196300*         DE LA REGLA R6).
196400*       - UN SIMBOLO QUE TERMINA EN "/USD" CON CANTIDAD
196500*         FRACCIONARIA -> NO SUMA A WS-SIMB-FRAC-CNT (REGLA
196600*         R8 NO APLICA A CRIPTO).
196700*       - UN SIMBOLO CON UN CARACTER EN MINUSCULA O UN
196800*         DIGITO -> SUMA A LA LISTA DE SIMBOLOS NO USUALES
196900*         (REGLA R7), HASTA 5 DISTINTOS POR CORRIDA.
197000*       - DOS FECHAS SEPARADAS POR MAS DE 2000 DIAS -> AVISO
197100*         DE RANGO DE FECHAS GRANDE (REGLA R3).
197200*       - UNA TRANSACCION CON FECHA POSTERIOR A LA FECHA DE
197300*         PROCESO DEL JOB -> SUMA A WS-CANT-FECHA-FUTURA
197400*         (REGLA R4).
197500*
197600*   15. QUIEN CONSUME EL LISTADO DE ESTE PROGRAMA
197700*       -------------------------------------------
197800*       EL LISTADO DE VALIDACION (ARCHIVO LISTADO, DDLISTA)
197900*       LO REVISA EL ANALISTA DE BACK OFFICE QUE CORRE LA
198000*       CARGA DIARIA DE TRANSACCIONES DEL BROKER, ANTES DE
198100*       AUTORIZAR QUE EL ARCHIVO NORMALIZADO SIGA AL PROXIMO
198200*       PASO DE LA CADENA.  UN RETURN-CODE DISTINTO DE CERO
198300*       (0008 O 9999) DEBE REVISARSE ANTES DE CONTINUAR - LOS
198400*       AVISOS (RETURN-CODE 0000 CON LA TABLA WS-TAB-AVISOS
198500*       NO VACIA) SON A CRITERIO DEL ANALISTA.
198600*
198700*
198800*   16. TABLA DE LITERALES DE MUESTRA DE PROGM46S
198900*       --------------------------------------------
199000*       PROGM50S NO USA NINGUNA TABLA DE TRANSACCIONES DE
199100*       MUESTRA - ESO ES EXCLUSIVO DE PROGM46S (SAMPLE-DATA).
199200*       SE MENCIONA AQUI SOLO PARA QUE QUEDE CLARO QUE LOS
199300*       TRES PROGRAMAS DE ESTE GRUPO (PROGM45S, PROGM46S Y
199400*       PROGM50S) COMPARTEN EL MISMO COPY TWTRANS PERO CADA
199500*       UNO TIENE SU PROPIA RESPONSABILIDAD:
199600*       - PROGM45S REVISA EL FORMATO DE LA CABECERA DE UN
199700*         ARCHIVO CRUDO CONTRA LAS DOS LISTAS DE ENCABEZADOS
199800*         CONOCIDAS (NUEVO/LEGADO) SIN PROCESAR TRANSACCIONES.
199900*       - PROGM46S GENERA UN ARCHIVO NORMALIZADO DE 4
200000*         TRANSACCIONES FIJAS DE MUESTRA, LAYOUT TWTRANS, PARA
200100*         PROBAR LOS DEMAS PROGRAMAS SIN DEPENDER DE UN
200200*         ARCHIVO REAL DEL BROKER.
200300*       - PROGM50S (ESTE PROGRAMA) ES EL QUE REALMENTE VALIDA
200400*         LA CALIDAD DE LOS DATOS DE UN ARCHIVO NORMALIZADO,
200500*         SEA QUE VENGA DE PROGM46S O DE LA CADENA REAL DE
200600*         NORMALIZACION DEL BROKER.
200700*
200800*   17. SOBRE LA IMPRESION SIN CONTROL DE SALTO DE PAGINA
200900*       ----------------------------------------------
201000*       EL LISTADO DE VALIDACION NO USA C01/TOP-OF-FORM NI
201100*       CUENTA LINEAS POR PAGINA - ES UN LISTADO CORTO (UNA
201200*       CABECERA, UN RESUMEN, LOS TIPOS DE TRANSACCION Y LOS
201300*       AVISOS/ERRORES) QUE RARA VEZ SUPERA UNA PAGINA DE
201400*       IMPRESORA, AUN CON LOS 60 SIMBOLOS DISTINTOS Y LOS
201500*       20 TIPOS DE TRANSACCION AL MAXIMO.  SPECIAL-NAMES
201600*       DECLARA C01 IS TOP-OF-FORM POR CONSISTENCIA CON EL
201700*       RESTO DE LOS PROGRAMAS DEL AREA, AUNQUE ESTE PROGRAMA
201800*       EN PARTICULAR NO LO USE.
201900*
202000*   18. RELACION ENTRE WS-CANT-FALTA-MONTO Y LA REGLA R9
202100*       ----------------------------------------------
202200*       EL VOLUMEN TOTAL (WS-VOLUMEN-TOTAL, REGLA R9) SOLO
202300*       SUMA LOS MONTOS CON TRN-AMOUNT-VALID = 'Y'.  LAS
202400*       TRANSACCIONES CONTADAS EN WS-CANT-FALTA-MONTO (REGLA
202500*       R2) QUEDAN AFUERA DEL VOLUMEN PORQUE NO HAY UN MONTO
202600*       NUMERICO CONFIABLE PARA SUMAR - ESTO ES INTENCIONAL,
202700*       NO UN OLVIDO (CONSULTADO VARIAS VECES POR AUDITORIA
202800*       A LO LARGO DE LOS AÑOS, DE AHI LA ACLARACION ACA).
202900*
203000*
203100*   19. POR QUE NO HAY SORT EN ESTE PROGRAMA
203200*       ---------------------------------
203300*       LAS TABLAS DE SIMBOLOS Y DE TIPOS (WS-TAB-SIMBOLOS /
203400*       WS-TAB-TIPOS) SE ARMAN EN EL ORDEN EN QUE APARECEN
203500*       LAS TRANSACCIONES EN EL ARCHIVO, NO ORDENADAS - EL
203600*       LISTADO NUNCA PIDIO QUE EL RESUMEN SALGA ALFABETICO
203700*       NI POR VOLUMEN, SOLO QUE ESTEN TODOS LOS SIMBOLOS Y
203800*       TIPOS VISTOS.  SI ALGUN DIA SE PIDIERA ESO, LA FORMA
203900*       MAS PARECIDA AL ESTILO DE ESTE AREA SERIA UN SORT
204000*       INTERMEDIO SOBRE UN ARCHIVO DE TRABAJO, NO ORDENAR
204100*       LA TABLA EN MEMORIA CON UNA RUTINA PROPIA.
204200*
204300*   20. SOBRE EL NUMERO DE VERSION DEL COPY TWTRANS
204400*       ---------------------------------------------
204500*       ESTE PROGRAMA SIEMPRE DEBE COMPILARSE CONTRA LA
204600*       MISMA VERSION DEL COPY TWTRANS QUE PROGM46S, PORQUE
204700*       AMBOS COMPARTEN EL MISMO ARCHIVO NORMALIZADO DE 200
204800*       BYTES - UN DESAJUSTE DE VERSION ENTRE LOS DOS
204900*       PROGRAMAS (POR EJEMPLO, UNO COMPILADO ANTES DE
205000*       SOL-0547 Y EL OTRO DESPUES) HARIA QUE LOS MONTOS SE
205100*       LEAN CORRIDOS DE POSICION.
205200*
205300*
205400*   21. ULTIMA REVISION DE ESTAS NOTAS
205500*       ----------------------------------
205600*       ESTE APENDICE SE REVISO POR COMPLETO EN LA RONDA DE
205700*       AUDITORIA DE SISTEMAS DE SOL-0760 - SI SE AGREGA UNA
205800*       REGLA DE CALIDAD DE DATOS NUEVA, CORRESPONDE AGREGAR
205900*       SU ENTRADA EN LA SECCION 8 (GLOSARIO DE REGLAS) Y EN
206000*       EL MAPA DE CAMPOS A REGLAS DE LA WORKING-STORAGE,
206100*       ADEMAS DEL CAMBIO DE LOGICA EN SI.
206200*
206300*===============================================================
206400*    FIN DE PROGM50S                                           *
206500*===============================================================
206600
206700
206800
